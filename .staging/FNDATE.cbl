000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300*===============================================================*
000400 PROGRAM-ID.    FNDATE.
000500 AUTHOR.        M PELLETIER.
000600 INSTALLATION.  GACL BATCH DEVELOPMENT.
000700 DATE-WRITTEN.  05/18/1987.
000800 DATE-COMPILED.
000900 SECURITY.      GACL INTERNAL USE ONLY.
001000*---------------------------------------------------------------*
001100* CHANGE LOG
001200* DATE      AUTHOR        TICKET     DESCRIPTION
001300* --------- ------------  ---------  -----------------------------
001400* 05/18/87  M PELLETIER   N/A        ORIGINAL VERSION.  PULLS THE
001500*                         EMBEDDED RUN-DATE STAMP OUT OF EACH
001600*                         ARCHIVED REPORT FILE NAME FOR THE
001700*                         MICROFICHE INDEX JOB.
001800* 11/02/90  M PELLETIER   N/A        ADDED FALLBACK-DATE-FILE SO A
001900*                         REPORT NAME WITH NO EMBEDDED STAMP
002000*                         STILL GETS A USABLE DATE ON ITS INDEX
002100*                         ROW.
002200* 09/29/98  D QUINTERO    N/A        Y2K REVIEW -- NO 2-DIGIT YEAR
002300*                         FIELDS IN THIS PROGRAM, NO CHANGE
002400*                         REQUIRED.
002500* 04/03/01  D QUINTERO    N/A        MICROFICHE INDEX JOB RETIRED;
002600*                         PROGRAM LEFT IN PRODUCTION LIBRARY
002700*                         UNUSED.
002800* 07/11/24  D QUINTERO    GACL-126   REPURPOSED FOR GACL
002900*                         LEADERBOARD PROJECT.  PROGRAM SHELL
003000*                         REUSED FROM THE OLD MICROFICHE INDEX
003100*                         JOB -- READS THE RUN-FILE NAME LIST,
003200*                         PULLS THE EMBEDDED YYYYMMDD_HHMMSS
003300*                         STAMP OUT OF EACH .HTML NAME AND WRITES
003400*                         THE RUN-DATES FILE THE WEB FRONT END
003500*                         POLLS FOR NEW RESULTS.
003600* 07/29/24  D QUINTERO    GACL-128   ADDED FALLBACK-DATE-FILE SO A
003700*                         RUN-FILE NAME WITH NO EMBEDDED STAMP
003800*                         STILL GETS A USABLE DATE ON ITS ROW
003900*                         INSTEAD OF BLOWING UP THE SORT STEP.
004000* 08/06/24  T OYELARAN    GACL-132   FILE-NAME FILTER TIGHTENED TO
004100*                         REQUIRE THE LITERAL '.HTML' SUFFIX --
004200*                         WE WERE PICKING UP THE .HTML.BAK COPIES
004300*                         THE WEB TEAM LEAVES BEHIND ON RERUNS.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3096.
005000 OBJECT-COMPUTER. IBM-3096.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RUN-FILE-LIST
005700         ASSIGN TO RUNFILES
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS RF-STATUS.
006000     SELECT FALLBACK-DATE-FILE
006100         ASSIGN TO FALLDATE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FD-STATUS.
006400     SELECT RUN-DATES-OUT-FILE
006500         ASSIGN TO RUNDATES
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS RD-STATUS.
006800     SELECT FN-SORT-FILE
006900         ASSIGN TO FNSORT.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  RUN-FILE-LIST
007600     RECORDING MODE F.
007700 01  RUN-FILE-RECORD-IN              PIC X(40).
007800*---------------------------------------------------------------*
007900 FD  FALLBACK-DATE-FILE
008000     RECORDING MODE F.
008100 01  FALLBACK-DATE-RECORD-IN         PIC X(19).
008200*---------------------------------------------------------------*
008300 FD  RUN-DATES-OUT-FILE
008400     RECORDING MODE F.
008500 01  RUN-DATES-RECORD-OUT            PIC X(66).
008600*---------------------------------------------------------------*
008700 SD  FN-SORT-FILE.
008800 01  FN-SORT-RECORD.
008900     05  SR-FILE-NAME                PIC X(40).
009000     05  SR-FILE-DATE                PIC X(19).
009100     05  FILLER                      PIC X(07).
009200 01  FN-SORT-RECORD-ALT REDEFINES FN-SORT-RECORD.
009300     05  SR-ALT-KEY-AREA             PIC X(40).
009400     05  SR-ALT-REST                 PIC X(26).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-FILE-STATUSES.
009900     05  RF-STATUS                   PIC X(02) VALUE '00'.
010000         88  RF-FILE-OK                      VALUE '00'.
010100         88  RF-FILE-EOF                      VALUE '10'.
010200     05  FD-STATUS                   PIC X(02) VALUE '00'.
010300         88  FD-FILE-OK                      VALUE '00'.
010400         88  FD-FILE-EOF                      VALUE '10'.
010500     05  RD-STATUS                   PIC X(02) VALUE '00'.
010600         88  RD-FILE-OK                      VALUE '00'.
010700*---------------------------------------------------------------*
010800 01  WS-SWITCHES-MISC.
010900     05  WS-RUN-FILE-EOF-SW          PIC X(01) VALUE 'N'.
011000         88  WS-RUN-FILE-EOF                  VALUE 'Y'.
011100     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
011200         88  WS-SORT-END-OF-FILE              VALUE 'Y'.
011300     05  WS-SUFFIX-MATCH-SW          PIC X(01) VALUE 'N'.
011400         88  WS-SUFFIX-IS-HTML                VALUE 'Y'.
011500     05  WS-STAMP-FOUND-SW           PIC X(01) VALUE 'N'.
011600         88  WS-STAMP-WAS-FOUND               VALUE 'Y'.
011700     05  WS-SCAN-DONE-SW             PIC X(01) VALUE 'N'.
011800         88  WS-SCAN-IS-DONE                   VALUE 'Y'.
011900     05  WS-FILLED-SW                PIC X(01) VALUE 'N'.
012000         88  WS-STAMP-IS-FILLED                VALUE 'Y'.
012100     05  WS-FILES-WRITTEN-CNT        PIC S9(05) USAGE COMP
012200                                      VALUE ZERO.
012300*---------------------------------------------------------------*
012400 01  WS-FALLBACK-DATE-STAMP          PIC X(19) VALUE SPACES.
012500*---------------------------------------------------------------*
012600 01  WS-SCAN-WORK.
012700     05  WS-SCAN-NAME                PIC X(40).
012800     05  WS-SCAN-NAME-X REDEFINES WS-SCAN-NAME.
012900         10  WS-SCAN-CHAR            PIC X(01) OCCURS 40 TIMES.
013000     05  WS-SCAN-POS                 PIC S9(03) USAGE COMP
013100                                      VALUE ZERO.
013200     05  WS-CANDIDATE-15             PIC X(15).
013300     05  WS-CANDIDATE-15-X REDEFINES WS-CANDIDATE-15.
013400         10  WS-CAND-YYYY            PIC X(04).
013500         10  WS-CAND-MM              PIC X(02).
013600         10  WS-CAND-DD              PIC X(02).
013700         10  WS-CAND-SEP             PIC X(01).
013800         10  WS-CAND-HH              PIC X(02).
013900         10  WS-CAND-MN              PIC X(02).
014000         10  WS-CAND-SS              PIC X(02).
014100     05  WS-CAND-8-DIGITS            PIC X(08).
014200     05  WS-CAND-8-DIGITS-N REDEFINES WS-CAND-8-DIGITS
014300                                      PIC 9(08).
014400     05  WS-CAND-6-DIGITS            PIC X(06).
014500     05  WS-CAND-6-DIGITS-N REDEFINES WS-CAND-6-DIGITS
014600                                      PIC 9(06).
014700*---------------------------------------------------------------*
014800 01  WS-SUFFIX-CHECK.
014900     05  WS-SUFFIX-WORK              PIC X(05).
015000*---------------------------------------------------------------*
015100 77  WS-NAME-LEN                    PIC S9(03) USAGE COMP.
015200 77  WS-SUFFIX-START                PIC S9(03) USAGE COMP.
015300*---------------------------------------------------------------*
015400 COPY LBFORM.
015500*---------------------------------------------------------------*
015600 01  CONTROL-TOTAL-GRAND.
015700     05  FILLER           PIC X(14) VALUE 'RUN-DATES FILE'.
015800     05  FILLER           PIC X(12) VALUE ' RECORDS WRI'.
015900     05  FILLER           PIC X(06) VALUE 'TTEN: '.
016000     05  CTG-WRITTEN      PIC ZZZZ9.
016100     05  FILLER           PIC X(15) VALUE SPACE.
016200*---------------------------------------------------------------*
016300 01  ERROR-DISPLAY-LINE.
016400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
016500     05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
016600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
016700     05  DL-FILE-STATUS           PIC X(02).
016800     05  FILLER  PIC X(30) VALUE SPACE.
016900*===============================================================*
017000 PROCEDURE DIVISION.
017100*---------------------------------------------------------------*
017200 0000-MAIN-ROUTINE.
017300*---------------------------------------------------------------*
017400     PERFORM 1000-OPEN-FILES-INITIALIZE.
017500     SORT FN-SORT-FILE
017600         ON DESCENDING KEY SR-FILE-NAME
017700         INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
017800         OUTPUT PROCEDURE IS 3000-WRITE-RUN-DATES-FILE.
017900     PERFORM 4000-CLOSE-FILES.
018000     PERFORM 9300-DISPLAY-FILE-COUNT.
018100     GOBACK.
018200*---------------------------------------------------------------*
018300 1000-OPEN-FILES-INITIALIZE.
018400*---------------------------------------------------------------*
018500     OPEN INPUT  RUN-FILE-LIST.
018600     IF RF-STATUS NOT = '00'
018700         MOVE 'OPEN' TO DL-ERROR-REASON
018800         MOVE RF-STATUS TO DL-FILE-STATUS
018900         DISPLAY ERROR-DISPLAY-LINE
019000     END-IF.
019100     OPEN INPUT  FALLBACK-DATE-FILE.
019200     IF FD-STATUS NOT = '00'
019300         MOVE 'OPEN' TO DL-ERROR-REASON
019400         MOVE FD-STATUS TO DL-FILE-STATUS
019500         DISPLAY ERROR-DISPLAY-LINE
019600     END-IF.
019700     OPEN OUTPUT RUN-DATES-OUT-FILE.
019800     IF RD-STATUS NOT = '00'
019900         MOVE 'OPEN' TO DL-ERROR-REASON
020000         MOVE RD-STATUS TO DL-FILE-STATUS
020100         DISPLAY ERROR-DISPLAY-LINE
020200     END-IF.
020300     PERFORM 1100-READ-FALLBACK-DATE.
020400     CLOSE FALLBACK-DATE-FILE.
020500*---------------------------------------------------------------*
020600 1100-READ-FALLBACK-DATE.
020700*---------------------------------------------------------------*
020800     READ FALLBACK-DATE-FILE
020900         AT END MOVE SPACES TO WS-FALLBACK-DATE-STAMP
021000     NOT AT END
021100         MOVE FALLBACK-DATE-RECORD-IN TO WS-FALLBACK-DATE-STAMP
021200     END-READ.
021300*---------------------------------------------------------------*
021400 2000-BUILD-SORT-FILE SECTION.
021500*---------------------------------------------------------------*
021600     PERFORM 8000-READ-RUN-FILE.
021700     PERFORM 2100-PROCESS-RUN-FILE-RECORD
021800         UNTIL WS-RUN-FILE-EOF.
021900 2000-DUMMY     SECTION.
022000*---------------------------------------------------------------*
022100 2100-PROCESS-RUN-FILE-RECORD.
022200*---------------------------------------------------------------*
022300     PERFORM 2150-CHECK-HTML-SUFFIX.
022400     IF  WS-SUFFIX-IS-HTML
022500         PERFORM 2200-EXTRACT-RUN-TIMESTAMP
022600         MOVE RUN-FILE-RECORD-IN     TO SR-FILE-NAME
022700         MOVE WS-FALLBACK-DATE-STAMP TO SR-FILE-DATE
022800         IF  WS-STAMP-WAS-FOUND
022900             PERFORM 2300-FORMAT-TIMESTAMP
023000         END-IF
023100         RELEASE FN-SORT-RECORD
023200     END-IF.
023300     PERFORM 8000-READ-RUN-FILE.
023400*---------------------------------------------------------------*
023500 2150-CHECK-HTML-SUFFIX.
023600*---------------------------------------------------------------*
023700     MOVE 'N'                        TO WS-SUFFIX-MATCH-SW.
023800     PERFORM 2160-COMPUTE-NAME-LEN.
023900     IF  WS-NAME-LEN > 5
024000         COMPUTE WS-SUFFIX-START = WS-NAME-LEN - 4
024100         MOVE RUN-FILE-RECORD-IN (WS-SUFFIX-START:5)
024200                                  TO WS-SUFFIX-WORK
024300         IF  WS-SUFFIX-WORK = '.html'
024400             MOVE 'Y'                 TO WS-SUFFIX-MATCH-SW
024500         END-IF
024600     END-IF.
024700*---------------------------------------------------------------*
024800 2160-COMPUTE-NAME-LEN.
024900*---------------------------------------------------------------*
025000     MOVE 40                         TO WS-NAME-LEN.
025100     PERFORM 2161-TRIM-NAME-LEN
025200         UNTIL WS-NAME-LEN = 0
025300         OR RUN-FILE-RECORD-IN (WS-NAME-LEN:1) NOT = SPACE.
025400*---------------------------------------------------------------*
025500 2161-TRIM-NAME-LEN.
025600*---------------------------------------------------------------*
025700     SUBTRACT 1 FROM WS-NAME-LEN.
025800*---------------------------------------------------------------*
025900 2200-EXTRACT-RUN-TIMESTAMP.
026000*---------------------------------------------------------------*
026100     MOVE 'N'                        TO WS-STAMP-FOUND-SW.
026200     MOVE 'N'                        TO WS-SCAN-DONE-SW.
026300     MOVE RUN-FILE-RECORD-IN         TO WS-SCAN-NAME.
026400     MOVE 1                          TO WS-SCAN-POS.
026500     PERFORM 2210-SCAN-ONE-POSITION
026600         UNTIL WS-SCAN-IS-DONE
026700         OR WS-STAMP-WAS-FOUND.
026800*---------------------------------------------------------------*
026900 2210-SCAN-ONE-POSITION.
027000*---------------------------------------------------------------*
027100     IF  WS-SCAN-POS > 26
027200         MOVE 'Y'                    TO WS-SCAN-DONE-SW
027300     ELSE
027400         MOVE WS-SCAN-NAME (WS-SCAN-POS:15) TO WS-CANDIDATE-15
027500         IF  WS-CAND-8-DIGITS  IS NUMERIC
027600         AND WS-CAND-SEP       = '_'
027700         AND WS-CAND-6-DIGITS  IS NUMERIC
027800             MOVE 'Y'                TO WS-STAMP-FOUND-SW
027900         ELSE
028000             ADD 1                   TO WS-SCAN-POS
028100         END-IF
028200     END-IF.
028300*---------------------------------------------------------------*
028400 2300-FORMAT-TIMESTAMP.
028500*---------------------------------------------------------------*
028600     STRING WS-CAND-YYYY   DELIMITED BY SIZE
028700            '-'            DELIMITED BY SIZE
028800            WS-CAND-MM     DELIMITED BY SIZE
028900            '-'            DELIMITED BY SIZE
029000            WS-CAND-DD     DELIMITED BY SIZE
029100            ' '            DELIMITED BY SIZE
029200            WS-CAND-HH     DELIMITED BY SIZE
029300            ':'            DELIMITED BY SIZE
029400            WS-CAND-MN     DELIMITED BY SIZE
029500            ':'            DELIMITED BY SIZE
029600            WS-CAND-SS     DELIMITED BY SIZE
029700         INTO SR-FILE-DATE.
029800*---------------------------------------------------------------*
029900 3000-WRITE-RUN-DATES-FILE SECTION.
030000*---------------------------------------------------------------*
030100     PERFORM 8200-RETURN-SORT-RECORD.
030200     PERFORM 3100-PRINT-SORT-REPORT
030300         UNTIL WS-SORT-END-OF-FILE.
030400 3000-DUMMY     SECTION.
030500*---------------------------------------------------------------*
030600 3100-PRINT-SORT-REPORT.
030700*---------------------------------------------------------------*
030800     MOVE SR-FILE-NAME                TO RD-FILE-NAME.
030900     MOVE SR-FILE-DATE                TO RD-FILE-DATE.
031000     MOVE RD-DETAIL-LINE               TO RUN-DATES-RECORD-OUT.
031100     WRITE RUN-DATES-RECORD-OUT.
031200     ADD 1                             TO WS-FILES-WRITTEN-CNT.
031300     PERFORM 8200-RETURN-SORT-RECORD.
031400*---------------------------------------------------------------*
031500 4000-CLOSE-FILES.
031600*---------------------------------------------------------------*
031700     CLOSE RUN-FILE-LIST.
031800     CLOSE RUN-DATES-OUT-FILE.
031900*---------------------------------------------------------------*
032000 8000-READ-RUN-FILE.
032100*---------------------------------------------------------------*
032200     READ RUN-FILE-LIST
032300         AT END MOVE 'Y'              TO WS-RUN-FILE-EOF-SW
032400     END-READ.
032500     IF  RF-STATUS NOT = '00'
032600         AND RF-STATUS NOT = '10'
032700         MOVE 'READ' TO DL-ERROR-REASON
032800         MOVE RF-STATUS TO DL-FILE-STATUS
032900         DISPLAY ERROR-DISPLAY-LINE
033000     END-IF.
033100*---------------------------------------------------------------*
033200 8200-RETURN-SORT-RECORD.
033300*---------------------------------------------------------------*
033400     RETURN FN-SORT-FILE
033500         AT END MOVE 'Y'              TO WS-SORT-EOF-SW
033600     END-RETURN.
033700*---------------------------------------------------------------*
033800 9300-DISPLAY-FILE-COUNT.
033900*---------------------------------------------------------------*
034000     MOVE SPACES                      TO CONTROL-TOTAL-GRAND.
034100     MOVE WS-FILES-WRITTEN-CNT        TO CTG-WRITTEN.
034200     DISPLAY CONTROL-TOTAL-GRAND.
