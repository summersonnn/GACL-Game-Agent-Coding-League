000100*===============================================================*
000200* PROGRAM NAME:    RUNMANF
000300* ORIGINAL AUTHOR: R HATHCOCK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 01/09/85 R HATHCOCK     ORIGINAL VERSION -- TESTS FOR EACH
000900*                         COUNTY OFFICE'S WEEKLY CLAIMS FILE
001000*                         AND WRITES THE "OFFICES REPORTING"
001100*                         MANIFEST RECORD FOR THE NIGHTLY
001200*                         CLAIMS RUN.
001300* 02/06/89 R HATHCOCK     ADDED A SECOND MANIFEST COLUMN FOR
001400*                         THE OFFICE'S PRIOR-WEEK REPORT
001500*                         STATUS.
001600* 07/22/93 M PELLETIER    CONVERTED FROM CARD-IMAGE CONFIG TO
001700*                         SEQUENTIAL CONFIG FILE, SAME AS
001800*                         LBOARD.
001900* 09/29/98 D QUINTERO     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
002000*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
002100* 04/03/01 D QUINTERO     MANIFEST REPORT RETIRED WITH THE
002200*                         CLAIMS-OFFICE CONSOLIDATION; PROGRAM
002300*                         LEFT IN PRODUCTION LIBRARY UNUSED.
002400* 03/15/24 D QUINTERO     REWRITTEN FOR GACL LEADERBOARD PROJECT,
002500*                         REQ GACL-102. TESTS FOR RESULT FILES
002600*                         FOR EACH CONFIGURED GAME AND WRITES
002700*                         THE "LATEST RESULTS" MANIFEST RECORD.
002800* 07/09/24 T OYELARAN     RUN DATE NOW COMES FROM THE RUNDATE
002900*                         CONTROL CARD INSTEAD OF BEING HAND
003000*                         KEYED BY OPERATIONS, REQ GACL-126.
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  RUNMANF.
003400 AUTHOR. R HATHCOCK.
003500 INSTALLATION. GACL BATCH DEVELOPMENT.
003600 DATE-WRITTEN. 01/09/1985.
003700 DATE-COMPILED.
003800 SECURITY. NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT GAME-CONFIG-FILE ASSIGN TO CONFDD
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS GC-FILE-STATUS.
005500*
005600     SELECT RUN-DATE-FILE ASSIGN TO RUNDATE
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS RD-FILE-STATUS.
005900*
006000     SELECT MANIFEST-OUT-FILE ASSIGN TO MANFDD
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS MO-FILE-STATUS.
006300*
006400     SELECT RESULT-FILE-1 ASSIGN TO RESFIL1
006500         FILE STATUS IS RF-STATUS-1.
006600     SELECT RESULT-FILE-2 ASSIGN TO RESFIL2
006700         FILE STATUS IS RF-STATUS-2.
006800     SELECT RESULT-FILE-3 ASSIGN TO RESFIL3
006900         FILE STATUS IS RF-STATUS-3.
007000     SELECT RESULT-FILE-4 ASSIGN TO RESFIL4
007100         FILE STATUS IS RF-STATUS-4.
007200     SELECT RESULT-FILE-5 ASSIGN TO RESFIL5
007300         FILE STATUS IS RF-STATUS-5.
007400     SELECT RESULT-FILE-6 ASSIGN TO RESFIL6
007500         FILE STATUS IS RF-STATUS-6.
007600     SELECT RESULT-FILE-7 ASSIGN TO RESFIL7
007700         FILE STATUS IS RF-STATUS-7.
007800     SELECT RESULT-FILE-8 ASSIGN TO RESFIL8
007900         FILE STATUS IS RF-STATUS-8.
008000*===============================================================*
008100 DATA DIVISION.
008200*---------------------------------------------------------------*
008300 FILE SECTION.
008400*---------------------------------------------------------------*
008500 FD  GAME-CONFIG-FILE RECORDING MODE F.
008600 01  GAME-CONFIG-RECORD-IN          PIC X(80).
008700 01  GAME-CONFIG-COLUMNS-IN REDEFINES GAME-CONFIG-RECORD-IN.
008800     05  GC-IN-CODE                 PIC X(02).
008900     05  GC-IN-ID                   PIC X(08).
009000     05  GC-IN-WEIGHT               PIC X(02).
009100     05  FILLER                     PIC X(68).
009200*---------------------------------------------------------------*
009300 FD  RUN-DATE-FILE RECORDING MODE F.
009400 01  RUN-DATE-RECORD-IN             PIC X(19).
009500 01  RUN-DATE-COLUMNS-IN REDEFINES RUN-DATE-RECORD-IN.
009600     05  RD-IN-DATE                 PIC X(10).
009700     05  FILLER                     PIC X(01).
009800     05  RD-IN-TIME                 PIC X(08).
009900*---------------------------------------------------------------*
010000 FD  MANIFEST-OUT-FILE RECORDING MODE F.
010100 01  MANIFEST-RECORD-OUT            PIC X(304).
010200*---------------------------------------------------------------*
010300 FD  RESULT-FILE-1 RECORDING MODE F.
010400 01  RESULT-LINE-1                  PIC X(80).
010500 FD  RESULT-FILE-2 RECORDING MODE F.
010600 01  RESULT-LINE-2                  PIC X(80).
010700 FD  RESULT-FILE-3 RECORDING MODE F.
010800 01  RESULT-LINE-3                  PIC X(80).
010900 FD  RESULT-FILE-4 RECORDING MODE F.
011000 01  RESULT-LINE-4                  PIC X(80).
011100 FD  RESULT-FILE-5 RECORDING MODE F.
011200 01  RESULT-LINE-5                  PIC X(80).
011300 FD  RESULT-FILE-6 RECORDING MODE F.
011400 01  RESULT-LINE-6                  PIC X(80).
011500 FD  RESULT-FILE-7 RECORDING MODE F.
011600 01  RESULT-LINE-7                  PIC X(80).
011700 FD  RESULT-FILE-8 RECORDING MODE F.
011800 01  RESULT-LINE-8                  PIC X(80).
011900*---------------------------------------------------------------*
012000 WORKING-STORAGE SECTION.
012100*---------------------------------------------------------------*
012200 01  WS-FILE-STATUSES.
012300     05  GC-FILE-STATUS             PIC X(02).
012400         88  GC-FILE-OK                     VALUE '00'.
012500     05  RD-FILE-STATUS             PIC X(02).
012600         88  RD-FILE-OK                     VALUE '00'.
012700     05  MO-FILE-STATUS             PIC X(02).
012800     05  RF-STATUS-1                PIC X(02).
012900     05  RF-STATUS-2                PIC X(02).
013000     05  RF-STATUS-3                PIC X(02).
013100     05  RF-STATUS-4                PIC X(02).
013200     05  RF-STATUS-5                PIC X(02).
013300     05  RF-STATUS-6                PIC X(02).
013400     05  RF-STATUS-7                PIC X(02).
013500     05  RF-STATUS-8                PIC X(02).
013600     05  WS-CURRENT-RESULT-STATUS   PIC X(02).
013700*---------------------------------------------------------------*
013800 01  WS-SWITCHES.
013900     05  WS-CONFIG-EOF-SW           PIC X(01) VALUE 'N'.
014000         88  WS-CONFIG-FILE-EOF             VALUE 'Y'.
014100*---------------------------------------------------------------*
014200     COPY GAMECFG.
014300     COPY LBFORM.
014400*---------------------------------------------------------------*
014500 01  WS-RUN-DATE-STAMP               PIC X(19) VALUE SPACES.
014600*---------------------------------------------------------------*
014700 01  WS-RESULT-FOUND-TABLE.
014800     05  WS-FOUND-COUNT             PIC S9(03) USAGE COMP
014900                                    VALUE ZERO.
015000     05  WS-FOUND-NAME OCCURS 8 TIMES
015100             INDEXED BY WS-FN-IDX   PIC X(30).
015200*---------------------------------------------------------------*
015300 01  WS-RESULT-NAME-WORK             PIC X(30).
015400 01  WS-RESULT-NAME-WORK-X REDEFINES WS-RESULT-NAME-WORK.
015500     05  WS-RNW-ID                  PIC X(08).
015600     05  WS-RNW-SUFFIX              PIC X(12).
015700     05  WS-RNW-FILLER              PIC X(10).
015800*---------------------------------------------------------------*
015900 77  WS-GAME-NUM                    PIC S9(03) USAGE COMP.
016000*---------------------------------------------------------------*
016100 LINKAGE SECTION.
016200*---------------------------------------------------------------*
016300*    NONE -- RUNMANF IS THE RUN UNIT FOR THIS JOB STEP.
016400*===============================================================*
016500 PROCEDURE DIVISION.
016600*---------------------------------------------------------------*
016700 0000-MAIN-ROUTINE.
016800*---------------------------------------------------------------*
016900     PERFORM 1000-LOAD-GAME-CONFIG.
017000     PERFORM 1500-READ-RUN-DATE.
017100     MOVE ZERO TO WS-FOUND-COUNT.
017200     PERFORM 2000-TEST-RESULT-FILES.
017300     OPEN OUTPUT MANIFEST-OUT-FILE.
017400     IF WS-FOUND-COUNT > 0
017500         PERFORM 2200-WRITE-MANIFEST-RECORD
017600     END-IF.
017700     CLOSE MANIFEST-OUT-FILE.
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-LOAD-GAME-CONFIG.
018100*---------------------------------------------------------------*
018200     MOVE ZERO TO GAME-CONFIG-TABLE-SIZE.
018300     OPEN INPUT GAME-CONFIG-FILE.
018400     IF GC-FILE-OK
018500         PERFORM 1050-READ-CONFIG-RECORD
018600         PERFORM 1100-PROCESS-CONFIG-RECORD
018700             UNTIL WS-CONFIG-FILE-EOF
018800         CLOSE GAME-CONFIG-FILE
018900     END-IF.
019000*---------------------------------------------------------------*
019100 1050-READ-CONFIG-RECORD.
019200*---------------------------------------------------------------*
019300     READ GAME-CONFIG-FILE
019400         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW
019500     END-READ.
019600*---------------------------------------------------------------*
019700 1100-PROCESS-CONFIG-RECORD.
019800*---------------------------------------------------------------*
019900     IF GAME-CONFIG-RECORD-IN NOT = SPACES AND
020000        GAME-CONFIG-TABLE-SIZE < 8
020100         ADD 1 TO GAME-CONFIG-TABLE-SIZE
020200         SET GC-IDX TO GAME-CONFIG-TABLE-SIZE
020300         MOVE GC-IN-CODE TO GC-GAME-CODE (GC-IDX)
020400         MOVE GC-IN-ID   TO GC-GAME-ID   (GC-IDX)
020500     END-IF.
020600     PERFORM 1050-READ-CONFIG-RECORD.
020700*---------------------------------------------------------------*
020800 1500-READ-RUN-DATE.
020900*---------------------------------------------------------------*
021000     OPEN INPUT RUN-DATE-FILE.
021100     IF RD-FILE-OK
021200         READ RUN-DATE-FILE
021300             AT END MOVE SPACES TO RUN-DATE-RECORD-IN
021400         END-READ
021500         MOVE RUN-DATE-RECORD-IN TO WS-RUN-DATE-STAMP
021600         CLOSE RUN-DATE-FILE
021700     END-IF.
021800*---------------------------------------------------------------*
021900 2000-TEST-RESULT-FILES.
022000*---------------------------------------------------------------*
022100     PERFORM 2100-CHECK-ONE-GAME
022200         VARYING WS-GAME-NUM FROM 1 BY 1
022300         UNTIL WS-GAME-NUM > GAME-CONFIG-TABLE-SIZE.
022400*---------------------------------------------------------------*
022500 2100-CHECK-ONE-GAME.
022600*---------------------------------------------------------------*
022700     SET GC-IDX TO WS-GAME-NUM.
022800     MOVE SPACES TO WS-RESULT-NAME-WORK.
022900     STRING GC-GAME-ID (GC-IDX)  DELIMITED BY SPACE
023000            '_results.txt'       DELIMITED BY SIZE
023100            INTO WS-RESULT-NAME-WORK.
023200     PERFORM 8010-OPEN-RESULT-FILE.
023300     IF WS-CURRENT-RESULT-STATUS = '00'
023400         PERFORM 8020-CLOSE-RESULT-FILE
023500         ADD 1 TO WS-FOUND-COUNT
023600         SET WS-FN-IDX TO WS-FOUND-COUNT
023700         MOVE WS-RESULT-NAME-WORK TO WS-FOUND-NAME (WS-FN-IDX)
023800     END-IF.
023900*---------------------------------------------------------------*
024000 2200-WRITE-MANIFEST-RECORD.
024100*---------------------------------------------------------------*
024200     MOVE SPACES TO MO-DETAIL-LINE.
024300     MOVE 'Latest Results' TO MO-SET-NAME.
024400     MOVE WS-RUN-DATE-STAMP TO MO-SET-DATE.
024500     PERFORM 2210-COPY-FOUND-NAMES
024600         VARYING WS-FN-IDX FROM 1 BY 1
024700         UNTIL WS-FN-IDX > WS-FOUND-COUNT.
024800     WRITE MANIFEST-RECORD-OUT FROM MO-DETAIL-LINE.
024900*---------------------------------------------------------------*
025000 2210-COPY-FOUND-NAMES.
025100*---------------------------------------------------------------*
025200     MOVE WS-FOUND-NAME (WS-FN-IDX)
025300         TO MO-FILE-NAME (WS-FN-IDX).
025400*---------------------------------------------------------------*
025500 8010-OPEN-RESULT-FILE.
025600*---------------------------------------------------------------*
025700     EVALUATE WS-GAME-NUM
025800         WHEN 1 OPEN INPUT RESULT-FILE-1
025900                MOVE RF-STATUS-1 TO WS-CURRENT-RESULT-STATUS
026000         WHEN 2 OPEN INPUT RESULT-FILE-2
026100                MOVE RF-STATUS-2 TO WS-CURRENT-RESULT-STATUS
026200         WHEN 3 OPEN INPUT RESULT-FILE-3
026300                MOVE RF-STATUS-3 TO WS-CURRENT-RESULT-STATUS
026400         WHEN 4 OPEN INPUT RESULT-FILE-4
026500                MOVE RF-STATUS-4 TO WS-CURRENT-RESULT-STATUS
026600         WHEN 5 OPEN INPUT RESULT-FILE-5
026700                MOVE RF-STATUS-5 TO WS-CURRENT-RESULT-STATUS
026800         WHEN 6 OPEN INPUT RESULT-FILE-6
026900                MOVE RF-STATUS-6 TO WS-CURRENT-RESULT-STATUS
027000         WHEN 7 OPEN INPUT RESULT-FILE-7
027100                MOVE RF-STATUS-7 TO WS-CURRENT-RESULT-STATUS
027200         WHEN 8 OPEN INPUT RESULT-FILE-8
027300                MOVE RF-STATUS-8 TO WS-CURRENT-RESULT-STATUS
027400     END-EVALUATE.
027500*---------------------------------------------------------------*
027600 8020-CLOSE-RESULT-FILE.
027700*---------------------------------------------------------------*
027800     EVALUATE WS-GAME-NUM
027900         WHEN 1 CLOSE RESULT-FILE-1
028000         WHEN 2 CLOSE RESULT-FILE-2
028100         WHEN 3 CLOSE RESULT-FILE-3
028200         WHEN 4 CLOSE RESULT-FILE-4
028300         WHEN 5 CLOSE RESULT-FILE-5
028400         WHEN 6 CLOSE RESULT-FILE-6
028500         WHEN 7 CLOSE RESULT-FILE-7
028600         WHEN 8 CLOSE RESULT-FILE-8
028700     END-EVALUATE.
