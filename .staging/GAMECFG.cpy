000100*===============================================================*
000200* COPYBOOK:        GAMECFG
000300* DESCRIPTION:      GAME CONFIGURATION TABLE FOR THE GACL
000400*                   LEADERBOARD CONSOLIDATION BATCH. LOADED
000500*                   ONCE FROM CONFIG.DAT BY LBOARD AND PASSED
000600*                   ON THE CALL TO LBREAD SO THE WEIGHT AND
000700*                   GAME ID FOR A SLOT ARE AVAILABLE TO THE
000800*                   SUBPROGRAM WITHOUT A SECOND READ.
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/11/24 R NAKASHIMA    CREATED FOR GACL LEADERBOARD PROJECT,
001400*                         REQ GACL-101
001500* 08/02/24 R NAKASHIMA    WEIGHT DEFAULTS TO 1 WHEN BLANK, REQ
001600*                         GACL-130
001700*===============================================================*
001800 01  GAME-CONFIG-TABLE-SIZE      PIC S9(03) USAGE IS COMP
001900                                  VALUE ZERO.
002000*---------------------------------------------------------------*
002100 01  GAME-CONFIG-TABLE.
002200*---------------------------------------------------------------*
002300     05  GAME-CONFIG-ENTRY OCCURS 1 TO 8 TIMES
002400             DEPENDING ON GAME-CONFIG-TABLE-SIZE
002500             INDEXED BY GC-IDX.
002600         10  GC-GAME-CODE             PIC X(02).
002700         10  GC-GAME-ID               PIC X(08).
002800         10  GC-GAME-WEIGHT           PIC 9(02).
002900         10  GC-GAME-TYPE             PIC X(01).
003000             88  GC-TYPE-STANDARD             VALUE 'S'.
003100             88  GC-TYPE-PLACEMENT            VALUE 'P'.
003200         10  FILLER                   PIC X(09).
