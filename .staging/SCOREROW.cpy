000100*===============================================================*
000200* COPYBOOK:        SCOREROW
000300* DESCRIPTION:      KEPT-ENTRY TABLE FOR ONE GAME'S SCOREBOARD,
000400*                   BUILT BY LBREAD AND HANDED BACK TO LBOARD
000500*                   ON THE CALL LINKAGE. ONE ENTRY SURVIVES PER
000600*                   MODEL AFTER THE BEST-SCORE DEDUPE (R3) AND
000700*                   CARRIES ITS NORMALIZED PERCENTAGE (R4).
000800*                   STANDARD GAMES USE LB-STAT-1/2/3 AS
000900*                   WINS/LOSSES/DRAWS; THE A3 PLACEMENT GAME
001000*                   USES LB-STAT-1 THRU LB-STAT-6 AS THE
001100*                   1ST-6TH PLACE COUNTS. LB-ENTRY-TYPE TELLS
001200*                   THE CALLER WHICH SHAPE APPLIES.
001300*
001400* MAINTENENCE LOG
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001600* --------- ------------  ---------------------------------------
001700* 03/11/24 R NAKASHIMA    CREATED FOR GACL LEADERBOARD PROJECT,
001800*                         REQ GACL-101
001900* 04/22/24 T OYELARAN     ADDED LB-ENTRY-TYPE SO ONE TABLE SHAPE
002000*                         COVERS BOTH STANDARD AND A3 ROWS,
002100*                         REQ GACL-112
002200*===============================================================*
002300 01  LB-SCORE-TABLE-SIZE          PIC S9(03) USAGE IS COMP
002400                                   VALUE ZERO.
002500*---------------------------------------------------------------*
002600 01  LB-SCORE-TABLE.
002700*---------------------------------------------------------------*
002800     05  LB-SCORE-ENTRY OCCURS 1 TO 200 TIMES
002900             DEPENDING ON LB-SCORE-TABLE-SIZE
003000             INDEXED BY LB-IDX.
003100         10  LB-MODEL-NAME            PIC X(40).
003200         10  LB-ENTRY-TYPE            PIC X(01).
003300             88  LB-TYPE-STANDARD             VALUE 'S'.
003400             88  LB-TYPE-PLACEMENT            VALUE 'P'.
003500         10  LB-GAMES                 PIC 9(05).
003600         10  LB-STAT-1                PIC 9(05).
003700         10  LB-STAT-2                PIC 9(05).
003800         10  LB-STAT-3                PIC 9(05).
003900         10  LB-STAT-4                PIC 9(05).
004000         10  LB-STAT-5                PIC 9(05).
004100         10  LB-STAT-6                PIC 9(05).
004200         10  LB-POINTS                PIC S9(07)V9(02).
004300         10  LB-SCORE                 PIC S9(07)V9(04).
004400         10  LB-NORMALIZED            PIC 9(03)V9(04).
004500         10  FILLER                   PIC X(06).
