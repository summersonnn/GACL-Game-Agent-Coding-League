000100*===============================================================*
000200* PROGRAM NAME:    LBREAD
000300* ORIGINAL AUTHOR: R HATHCOCK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/84 R HATHCOCK     ORIGINAL VERSION -- READS ONE COUNTY
000900*                         OFFICE'S WEEKLY CLAIMS FILE, RETURNS
001000*                         CLAIMS COUNT TO LBOARD.
001100* 02/06/89 R HATHCOCK     ADDED TIE-BREAK FIELD PASSED BACK TO
001200*                         LBOARD (PRIOR WEEK RANK).
001300* 07/22/93 M PELLETIER    CONVERTED FROM CARD-IMAGE TO
001400*                         SEQUENTIAL CLAIMS FILE, REWORKED
001500*                         COLUMN SPLIT.
001600* 09/29/98 D QUINTERO     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
001700*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
001800* 04/03/01 D QUINTERO     OFFICE-RANK REPORT RETIRED WITH THE
001900*                         CLAIMS-OFFICE CONSOLIDATION; PROGRAM
002000*                         LEFT IN PRODUCTION LIBRARY UNUSED.
002100* 03/14/24 R NAKASHIMA    REWRITTEN FOR GACL LEADERBOARD PROJECT,
002200*                         REQ GACL-101. READS ONE GAME'S
002300*                         SCOREBOARD, KEEPS BEST ROW PER MODEL.
002400* 04/22/24 T OYELARAN     ADDED A3 PLACEMENT LAYOUT (10 COLUMNS
002500*                         INSTEAD OF 7), REQ GACL-112.
002600* 06/18/24 T OYELARAN     NORMALIZATION MOVED HERE FROM LBOARD
002700*                         SO THE WHOLE GAME'S TABLE COMES BACK
002800*                         ALREADY SCORED, REQ GACL-119.
002900* 08/02/24 R NAKASHIMA    DECIMAL COLUMNS NOW REJECTED UNLESS
003000*                         THE FRACTION HAS THE EXPECTED NUMBER
003100*                         OF DIGITS -- A FEED FROM GAME A1 WAS
003200*                         DROPPING TRAILING ZEROES, REQ
003300*                         GACL-131.
003400* 08/21/24 T OYELARAN     GACL-131 FIX WAS TOO STRICT -- IT WAS
003500*                         THROWING OUT GOOD ROWS WHERE POINTS
003600*                         CAME OVER AS A WHOLE NUMBER (NO '.' AT
003700*                         ALL) OR SCORE CAME OVER SHORT A FEW
003800*                         DECIMAL PLACES.  A MISSING OR SHORT
003900*                         FRACTION IS NO LONGER A REJECT -- IT IS
004000*                         JUST ZERO-FILLED OUT TO THE STORED
004100*                         SCALE.  REQ GACL-134.
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  LBREAD.
004500 AUTHOR. R HATHCOCK.
004600 INSTALLATION. GACL BATCH DEVELOPMENT.
004700 DATE-WRITTEN. 11/14/1984.
004800 DATE-COMPILED.
004900 SECURITY. NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT SCORE-FILE-1 ASSIGN TO SCORBD1
006400         FILE STATUS IS SF-STATUS-1.
006500     SELECT SCORE-FILE-2 ASSIGN TO SCORBD2
006600         FILE STATUS IS SF-STATUS-2.
006700     SELECT SCORE-FILE-3 ASSIGN TO SCORBD3
006800         FILE STATUS IS SF-STATUS-3.
006900     SELECT SCORE-FILE-4 ASSIGN TO SCORBD4
007000         FILE STATUS IS SF-STATUS-4.
007100     SELECT SCORE-FILE-5 ASSIGN TO SCORBD5
007200         FILE STATUS IS SF-STATUS-5.
007300     SELECT SCORE-FILE-6 ASSIGN TO SCORBD6
007400         FILE STATUS IS SF-STATUS-6.
007500     SELECT SCORE-FILE-7 ASSIGN TO SCORBD7
007600         FILE STATUS IS SF-STATUS-7.
007700     SELECT SCORE-FILE-8 ASSIGN TO SCORBD8
007800         FILE STATUS IS SF-STATUS-8.
007900*===============================================================*
008000 DATA DIVISION.
008100*---------------------------------------------------------------*
008200 FILE SECTION.
008300*---------------------------------------------------------------*
008400 FD  SCORE-FILE-1 RECORDING MODE F.
008500 01  SCORE-LINE-1                 PIC X(200).
008600 FD  SCORE-FILE-2 RECORDING MODE F.
008700 01  SCORE-LINE-2                 PIC X(200).
008800 FD  SCORE-FILE-3 RECORDING MODE F.
008900 01  SCORE-LINE-3                 PIC X(200).
009000 FD  SCORE-FILE-4 RECORDING MODE F.
009100 01  SCORE-LINE-4                 PIC X(200).
009200 FD  SCORE-FILE-5 RECORDING MODE F.
009300 01  SCORE-LINE-5                 PIC X(200).
009400 FD  SCORE-FILE-6 RECORDING MODE F.
009500 01  SCORE-LINE-6                 PIC X(200).
009600 FD  SCORE-FILE-7 RECORDING MODE F.
009700 01  SCORE-LINE-7                 PIC X(200).
009800 FD  SCORE-FILE-8 RECORDING MODE F.
009900 01  SCORE-LINE-8                 PIC X(200).
010000*---------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200*---------------------------------------------------------------*
010300 01  WS-FILE-STATUSES.
010400     05  SF-STATUS-1              PIC X(02).
010500         88  SF1-OK                       VALUE '00'.
010600         88  SF1-EOF                      VALUE '10'.
010700     05  SF-STATUS-2              PIC X(02).
010800         88  SF2-OK                       VALUE '00'.
010900         88  SF2-EOF                      VALUE '10'.
011000     05  SF-STATUS-3              PIC X(02).
011100         88  SF3-OK                       VALUE '00'.
011200         88  SF3-EOF                      VALUE '10'.
011300     05  SF-STATUS-4              PIC X(02).
011400         88  SF4-OK                       VALUE '00'.
011500         88  SF4-EOF                      VALUE '10'.
011600     05  SF-STATUS-5              PIC X(02).
011700         88  SF5-OK                       VALUE '00'.
011800         88  SF5-EOF                      VALUE '10'.
011900     05  SF-STATUS-6              PIC X(02).
012000         88  SF6-OK                       VALUE '00'.
012100         88  SF6-EOF                      VALUE '10'.
012200     05  SF-STATUS-7              PIC X(02).
012300         88  SF7-OK                       VALUE '00'.
012400         88  SF7-EOF                      VALUE '10'.
012500     05  SF-STATUS-8              PIC X(02).
012600         88  SF8-OK                       VALUE '00'.
012700         88  SF8-EOF                      VALUE '10'.
012800*---------------------------------------------------------------*
012900 01  WS-SCORE-LINE-WORK           PIC X(200).
013000*---------------------------------------------------------------*
013100 01  WS-COLUMNS.
013200     05  WS-COL-1                 PIC X(40).
013300     05  WS-COL-2                 PIC X(14).
013400     05  WS-COL-3                 PIC X(14).
013500     05  WS-COL-4                 PIC X(14).
013600     05  WS-COL-5                 PIC X(14).
013700     05  WS-COL-6                 PIC X(14).
013800     05  WS-COL-7                 PIC X(14).
013900     05  WS-COL-8                 PIC X(14).
014000     05  WS-COL-9                 PIC X(14).
014100     05  WS-COL-10                PIC X(14).
014200 01  WS-COLUMNS-X REDEFINES WS-COLUMNS PIC X(172).
014300 01  WS-COLUMN-COUNT              PIC S9(03) USAGE COMP.
014400*---------------------------------------------------------------*
014500 01  WS-SWITCHES-MISC.
014600     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
014700         88  WS-SCORE-FILE-EOF            VALUE 'Y'.
014800     05  WS-ROW-VALID-SW          PIC X(01) VALUE 'Y'.
014900         88  WS-ROW-VALID                 VALUE 'Y'.
015000         88  WS-ROW-INVALID               VALUE 'N'.
015100     05  WS-CURRENT-FILE-STATUS   PIC X(02).
015200     05  WS-AGENT-WORD-CNT        PIC 9(02) USAGE COMP.
015300     05  WS-COLON-CNT             PIC 9(02) USAGE COMP.
015400     05  WS-COLUMN-NUMERIC-SW     PIC X(01).
015500         88  WS-COLUMN-IS-NUMERIC         VALUE 'Y'.
015600     05  WS-FOUND-SW              PIC X(01).
015700         88  WS-MODEL-FOUND               VALUE 'Y'.
015800*---------------------------------------------------------------*
015900 01  WS-TRIM-WORK.
016000     05  WS-TRIM-SOURCE           PIC X(40).
016100     05  WS-TRIM-LEN              PIC S9(02) USAGE COMP.
016200     05  WS-TRIM-DONE-SW          PIC X(01).
016300*---------------------------------------------------------------*
016400 01  WS-CHECK-COLUMN              PIC X(14).
016500*---------------------------------------------------------------*
016600 01  WS-DEC-PARSE.
016700     05  WS-DEC-WHOLE-TXT         PIC X(08).
016800     05  WS-DEC-FRAC-TXT          PIC X(04).
016900     05  WS-DEC-WHOLE-LEN         PIC S9(02) USAGE COMP.
017000     05  WS-DEC-FRAC-LEN          PIC S9(02) USAGE COMP.
017100*---------------------------------------------------------------*
017200 01  WS-DEC-COMBINE.
017300     05  WS-DEC-WHOLE-N           PIC 9(07).
017400     05  WS-DEC-FRAC-N            PIC 9(04).
017500 01  WS-DEC-COMBINE-V REDEFINES WS-DEC-COMBINE
017600                                  PIC 9(07)V9(04).
017700*---------------------------------------------------------------*
017800 01  WS-ROW-POINTS                PIC S9(07)V9(04).
017900 01  WS-ROW-SCORE                 PIC S9(07)V9(04).
018000 01  WS-ROW-GAMES                 PIC 9(05).
018100 01  WS-ROW-STAT-1                PIC 9(05).
018200 01  WS-ROW-STAT-2                PIC 9(05).
018300 01  WS-ROW-STAT-3                PIC 9(05).
018400 01  WS-ROW-STAT-4                PIC 9(05).
018500 01  WS-ROW-STAT-5                PIC 9(05).
018600 01  WS-ROW-STAT-6                PIC 9(05).
018700*---------------------------------------------------------------*
018800 01  WS-MODEL-NAME-WORK.
018900     05  WS-NAME-RAW              PIC X(40).
019000     05  WS-NAME-SEG-1            PIC X(40).
019100     05  WS-NAME-SEG-2            PIC X(40).
019200     05  WS-NAME-SEG-3            PIC X(40).
019300 01  WS-MODEL-NAME-WORK-X REDEFINES WS-MODEL-NAME-WORK
019400                                  PIC X(160).
019500*---------------------------------------------------------------*
019600 77  WS-MAX-POSSIBLE              PIC 9(05) USAGE COMP.
019700*---------------------------------------------------------------*
019800 01  ERROR-DISPLAY-LINE.
019900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
020000     05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
020100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
020200     05  DL-FILE-STATUS           PIC X(02).
020300     05  FILLER  PIC X(05) VALUE ' *** '.
020400*---------------------------------------------------------------*
020500 LINKAGE SECTION.
020600*---------------------------------------------------------------*
020700 01  LK-GAME-INDEX                PIC S9(03) USAGE COMP.
020800     COPY GAMECFG.
020900     COPY SCOREROW.
021000 01  LK-READ-COUNT                PIC S9(05) USAGE COMP.
021100 01  LK-SKIP-COUNT                PIC S9(05) USAGE COMP.
021200 01  LK-FILE-FOUND-SWITCH         PIC X(01).
021300     88  LK-FILE-WAS-FOUND                VALUE 'Y'.
021400     88  LK-FILE-WAS-NOT-FOUND            VALUE 'N'.
021500*===============================================================*
021600 PROCEDURE DIVISION USING LK-GAME-INDEX,
021700     GAME-CONFIG-TABLE-SIZE, GAME-CONFIG-TABLE,
021800     LB-SCORE-TABLE-SIZE, LB-SCORE-TABLE,
021900     LK-READ-COUNT, LK-SKIP-COUNT, LK-FILE-FOUND-SWITCH.
022000*---------------------------------------------------------------*
022100 0000-MAIN-ROUTINE.
022200*---------------------------------------------------------------*
022300     PERFORM 1000-INITIALIZATION.
022400     IF LK-FILE-WAS-FOUND
022500         PERFORM 2000-PROCESS-ALL-ROWS
022600         PERFORM 3000-NORMALIZE-ALL-ENTRIES
022700         PERFORM 4000-CLOSE-CURRENT-FILE
022800     END-IF.
022900     GOBACK.
023000*---------------------------------------------------------------*
023100 1000-INITIALIZATION.
023200*---------------------------------------------------------------*
023300     MOVE ZERO TO LB-SCORE-TABLE-SIZE.
023400     MOVE ZERO TO LK-READ-COUNT.
023500     MOVE ZERO TO LK-SKIP-COUNT.
023600     MOVE 'N'  TO WS-EOF-SWITCH.
023700     PERFORM 8010-OPEN-CURRENT-FILE.
023800     IF WS-CURRENT-FILE-STATUS = '00'
023900         SET LK-FILE-WAS-FOUND   TO TRUE
024000     ELSE
024100         SET LK-FILE-WAS-NOT-FOUND TO TRUE
024200     END-IF.
024300*---------------------------------------------------------------*
024400 2000-PROCESS-ALL-ROWS.
024500*---------------------------------------------------------------*
024600     PERFORM 8020-READ-CURRENT-FILE.
024700     PERFORM 2100-PROCESS-ONE-ROW
024800         UNTIL WS-SCORE-FILE-EOF.
024900*---------------------------------------------------------------*
025000 2100-PROCESS-ONE-ROW.
025100*---------------------------------------------------------------*
025200     ADD 1 TO LK-READ-COUNT.
025300     PERFORM 2200-VALIDATE-ROW.
025400     IF WS-ROW-VALID
025500         PERFORM 2500-CANONICALIZE-MODEL-NAME
025600         PERFORM 2600-KEEP-BEST-FOR-MODEL
025700     ELSE
025800         ADD 1 TO LK-SKIP-COUNT
025900     END-IF.
026000     PERFORM 8020-READ-CURRENT-FILE.
026100*---------------------------------------------------------------*
026200 2200-VALIDATE-ROW.
026300*---------------------------------------------------------------*
026400     SET WS-ROW-VALID TO TRUE.
026500     MOVE SPACES TO WS-COLUMNS-X.
026600     IF WS-SCORE-LINE-WORK = SPACES
026700         SET WS-ROW-INVALID TO TRUE
026800     END-IF.
026900     IF WS-ROW-VALID
027000         UNSTRING WS-SCORE-LINE-WORK DELIMITED BY '|'
027100             INTO WS-COL-1  WS-COL-2  WS-COL-3  WS-COL-4
027200                  WS-COL-5  WS-COL-6  WS-COL-7  WS-COL-8
027300                  WS-COL-9  WS-COL-10
027400             TALLYING IN WS-COLUMN-COUNT
027500         MOVE 0 TO WS-AGENT-WORD-CNT
027600         INSPECT WS-COL-1 TALLYING WS-AGENT-WORD-CNT
027700             FOR ALL 'Agent'
027800         IF WS-AGENT-WORD-CNT > 0
027900             SET WS-ROW-INVALID TO TRUE
028000         END-IF
028100     END-IF.
028200     IF WS-ROW-VALID
028300         PERFORM 2210-CHECK-COLUMN-COUNT
028400     END-IF.
028500     IF WS-ROW-VALID
028600         MOVE 0 TO WS-COLON-CNT
028700         INSPECT WS-COL-1 TALLYING WS-COLON-CNT
028800             FOR ALL ':'
028900         IF WS-COLON-CNT = 0
029000             SET WS-ROW-INVALID TO TRUE
029100         END-IF
029200     END-IF.
029300     IF WS-ROW-VALID
029400         PERFORM 2220-VALIDATE-NUMERIC-COLUMNS
029500     END-IF.
029600*---------------------------------------------------------------*
029700 2210-CHECK-COLUMN-COUNT.
029800*---------------------------------------------------------------*
029900     IF GC-TYPE-PLACEMENT (LK-GAME-INDEX)
030000         IF WS-COLUMN-COUNT < 10
030100             SET WS-ROW-INVALID TO TRUE
030200         END-IF
030300     ELSE
030400         IF WS-COLUMN-COUNT < 7
030500             SET WS-ROW-INVALID TO TRUE
030600         END-IF
030700     END-IF.
030800*---------------------------------------------------------------*
030900 2220-VALIDATE-NUMERIC-COLUMNS.
031000*---------------------------------------------------------------*
031100     MOVE WS-COL-2 TO WS-CHECK-COLUMN.
031200     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
031300     IF WS-ROW-VALID AND NOT WS-COLUMN-IS-NUMERIC
031400         SET WS-ROW-INVALID TO TRUE
031500     END-IF.
031600     MOVE WS-COL-2 TO WS-TRIM-SOURCE.
031700     PERFORM 2260-COMPUTE-TRIM-LEN.
031800     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-GAMES.
031900     IF GC-TYPE-PLACEMENT (LK-GAME-INDEX)
032000         PERFORM 2221-VALIDATE-PLACEMENT-COLUMNS
032100     ELSE
032200         PERFORM 2222-VALIDATE-STANDARD-COLUMNS
032300     END-IF.
032400*---------------------------------------------------------------*
032500 2221-VALIDATE-PLACEMENT-COLUMNS.
032600*---------------------------------------------------------------*
032700     MOVE WS-COL-3 TO WS-CHECK-COLUMN.
032800     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
032900     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
033000     MOVE WS-COL-3 TO WS-TRIM-SOURCE.
033100     PERFORM 2260-COMPUTE-TRIM-LEN.
033200     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-1.
033300     MOVE WS-COL-4 TO WS-CHECK-COLUMN.
033400     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
033500     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
033600     MOVE WS-COL-4 TO WS-TRIM-SOURCE.
033700     PERFORM 2260-COMPUTE-TRIM-LEN.
033800     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-2.
033900     MOVE WS-COL-5 TO WS-CHECK-COLUMN.
034000     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
034100     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
034200     MOVE WS-COL-5 TO WS-TRIM-SOURCE.
034300     PERFORM 2260-COMPUTE-TRIM-LEN.
034400     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-3.
034500     MOVE WS-COL-6 TO WS-CHECK-COLUMN.
034600     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
034700     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
034800     MOVE WS-COL-6 TO WS-TRIM-SOURCE.
034900     PERFORM 2260-COMPUTE-TRIM-LEN.
035000     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-4.
035100     MOVE WS-COL-7 TO WS-CHECK-COLUMN.
035200     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
035300     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
035400     MOVE WS-COL-7 TO WS-TRIM-SOURCE.
035500     PERFORM 2260-COMPUTE-TRIM-LEN.
035600     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-5.
035700     MOVE WS-COL-8 TO WS-CHECK-COLUMN.
035800     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
035900     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
036000     MOVE WS-COL-8 TO WS-TRIM-SOURCE.
036100     PERFORM 2260-COMPUTE-TRIM-LEN.
036200     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-6.
036300     MOVE WS-COL-9 TO WS-CHECK-COLUMN.
036400     PERFORM 2270-VALIDATE-AND-PARSE-DECIMAL.
036500     MOVE WS-DEC-COMBINE-V TO WS-ROW-POINTS.
036600     MOVE WS-COL-10 TO WS-CHECK-COLUMN.
036700     PERFORM 2270-VALIDATE-AND-PARSE-DECIMAL.
036800     MOVE WS-DEC-COMBINE-V TO WS-ROW-SCORE.
036900     MOVE ZERO TO WS-ROW-STAT-4, WS-ROW-STAT-5, WS-ROW-STAT-6.
037000*---------------------------------------------------------------*
037100 2222-VALIDATE-STANDARD-COLUMNS.
037200*---------------------------------------------------------------*
037300     MOVE WS-COL-3 TO WS-CHECK-COLUMN.
037400     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
037500     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
037600     MOVE WS-COL-3 TO WS-TRIM-SOURCE.
037700     PERFORM 2260-COMPUTE-TRIM-LEN.
037800     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-1.
037900     MOVE WS-COL-4 TO WS-CHECK-COLUMN.
038000     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
038100     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
038200     MOVE WS-COL-4 TO WS-TRIM-SOURCE.
038300     PERFORM 2260-COMPUTE-TRIM-LEN.
038400     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-2.
038500     MOVE WS-COL-5 TO WS-CHECK-COLUMN.
038600     PERFORM 2250-VALIDATE-COLUMN-NUMERIC.
038700     IF NOT WS-COLUMN-IS-NUMERIC SET WS-ROW-INVALID TO TRUE END-IF.
038800     MOVE WS-COL-5 TO WS-TRIM-SOURCE.
038900     PERFORM 2260-COMPUTE-TRIM-LEN.
039000     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-ROW-STAT-3.
039100     MOVE WS-COL-6 TO WS-CHECK-COLUMN.
039200     PERFORM 2270-VALIDATE-AND-PARSE-DECIMAL.
039300     MOVE WS-DEC-COMBINE-V TO WS-ROW-POINTS.
039400     MOVE WS-COL-7 TO WS-CHECK-COLUMN.
039500     PERFORM 2270-VALIDATE-AND-PARSE-DECIMAL.
039600     MOVE WS-DEC-COMBINE-V TO WS-ROW-SCORE.
039700     MOVE ZERO TO WS-ROW-STAT-4, WS-ROW-STAT-5, WS-ROW-STAT-6.
039800*---------------------------------------------------------------*
039900 2250-VALIDATE-COLUMN-NUMERIC.
040000*---------------------------------------------------------------*
040100     MOVE WS-CHECK-COLUMN TO WS-TRIM-SOURCE.
040200     PERFORM 2260-COMPUTE-TRIM-LEN.
040300     IF WS-TRIM-LEN = 0
040400         MOVE 'N' TO WS-COLUMN-NUMERIC-SW
040500     ELSE
040600         IF WS-TRIM-SOURCE (1:WS-TRIM-LEN) IS NUMERIC
040700             MOVE 'Y' TO WS-COLUMN-NUMERIC-SW
040800         ELSE
040900             MOVE 'N' TO WS-COLUMN-NUMERIC-SW
041000         END-IF
041100     END-IF.
041200*---------------------------------------------------------------*
041300 2260-COMPUTE-TRIM-LEN.
041400*---------------------------------------------------------------*
041500     MOVE 40 TO WS-TRIM-LEN.
041600     MOVE 'N' TO WS-TRIM-DONE-SW.
041700     PERFORM 2261-TRIM-STEP UNTIL WS-TRIM-DONE-SW = 'Y'.
041800*---------------------------------------------------------------*
041900 2261-TRIM-STEP.
042000*---------------------------------------------------------------*
042100     IF WS-TRIM-LEN = 0
042200         MOVE 'Y' TO WS-TRIM-DONE-SW
042300     ELSE
042400         IF WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE
042500             MOVE 'Y' TO WS-TRIM-DONE-SW
042600         ELSE
042700             SUBTRACT 1 FROM WS-TRIM-LEN
042800         END-IF
042900     END-IF.
043000*---------------------------------------------------------------*
043100 2270-VALIDATE-AND-PARSE-DECIMAL.
043200*---------------------------------------------------------------*
043300*    08/21/24 TLO -- R2 ONLY REQUIRES THE COLUMN TO PARSE AS A
043400*    NUMBER.  A COLUMN WITH NO '.' AT ALL, OR FEWER THAN THE
043500*    STORED DECIMAL PLACES, IS A VALID WHOLE/SHORT VALUE -- IT
043600*    IS ZERO-FILLED OUT TO THE STORED SCALE BELOW, NOT REJECTED.
043700     MOVE ZERO TO WS-DEC-COMBINE.
043800     MOVE SPACES TO WS-DEC-WHOLE-TXT, WS-DEC-FRAC-TXT.
043900     UNSTRING WS-CHECK-COLUMN DELIMITED BY '.'
044000         INTO WS-DEC-WHOLE-TXT WS-DEC-FRAC-TXT.
044100     MOVE WS-DEC-WHOLE-TXT TO WS-TRIM-SOURCE.
044200     PERFORM 2260-COMPUTE-TRIM-LEN.
044300     MOVE WS-TRIM-LEN TO WS-DEC-WHOLE-LEN.
044400     IF WS-DEC-WHOLE-LEN = 0
044500         SET WS-ROW-INVALID TO TRUE
044600     ELSE
044700         IF WS-TRIM-SOURCE (1:WS-DEC-WHOLE-LEN) IS NUMERIC
044800             MOVE WS-TRIM-SOURCE (1:WS-DEC-WHOLE-LEN)
044900                 TO WS-DEC-WHOLE-N
045000         ELSE
045100             SET WS-ROW-INVALID TO TRUE
045200         END-IF
045300     END-IF.
045400     IF WS-ROW-VALID
045500         MOVE WS-DEC-FRAC-TXT TO WS-TRIM-SOURCE
045600         PERFORM 2260-COMPUTE-TRIM-LEN
045700         MOVE WS-TRIM-LEN TO WS-DEC-FRAC-LEN
045800         IF WS-DEC-FRAC-LEN = 0
045900             MOVE ZERO TO WS-DEC-FRAC-N
046000         ELSE
046100             IF WS-TRIM-SOURCE (1:WS-DEC-FRAC-LEN) IS NUMERIC
046200                 MOVE WS-TRIM-SOURCE (1:WS-DEC-FRAC-LEN)
046300                     TO WS-DEC-FRAC-N
046400                 PERFORM 2271-SHIFT-DECIMAL-FRACTION
046500             ELSE
046600                 SET WS-ROW-INVALID TO TRUE
046700             END-IF
046800         END-IF
046900     END-IF.
047000*---------------------------------------------------------------*
047100 2271-SHIFT-DECIMAL-FRACTION.
047200*---------------------------------------------------------------*
047300     EVALUATE WS-DEC-FRAC-LEN
047400         WHEN 1   MULTIPLY 1000 BY WS-DEC-FRAC-N
047500         WHEN 2   MULTIPLY 100  BY WS-DEC-FRAC-N
047600         WHEN 3   MULTIPLY 10   BY WS-DEC-FRAC-N
047700         WHEN 4   MULTIPLY 1    BY WS-DEC-FRAC-N
047800     END-EVALUATE.
047900*---------------------------------------------------------------*
048000 2500-CANONICALIZE-MODEL-NAME.
048100*---------------------------------------------------------------*
048200     MOVE WS-COL-1 TO WS-NAME-RAW.
048300     PERFORM 2510-STRIP-FP8-SPEEDY.
048400     PERFORM 2520-STRIP-FP8.
048500     PERFORM 2530-STRIP-COLON-SUFFIX.
048600*---------------------------------------------------------------*
048700 2510-STRIP-FP8-SPEEDY.
048800*---------------------------------------------------------------*
048900     MOVE SPACES TO WS-NAME-SEG-1, WS-NAME-SEG-2, WS-NAME-SEG-3.
049000     UNSTRING WS-NAME-RAW DELIMITED BY '-fp8-speedy'
049100         INTO WS-NAME-SEG-1 WS-NAME-SEG-2 WS-NAME-SEG-3.
049200     MOVE SPACES TO WS-NAME-RAW.
049300     STRING WS-NAME-SEG-1 DELIMITED BY SPACE
049400            WS-NAME-SEG-2 DELIMITED BY SPACE
049500            WS-NAME-SEG-3 DELIMITED BY SPACE
049600            INTO WS-NAME-RAW.
049700*---------------------------------------------------------------*
049800 2520-STRIP-FP8.
049900*---------------------------------------------------------------*
050000     MOVE SPACES TO WS-NAME-SEG-1, WS-NAME-SEG-2, WS-NAME-SEG-3.
050100     UNSTRING WS-NAME-RAW DELIMITED BY '-fp8'
050200         INTO WS-NAME-SEG-1 WS-NAME-SEG-2 WS-NAME-SEG-3.
050300     MOVE SPACES TO WS-NAME-RAW.
050400     STRING WS-NAME-SEG-1 DELIMITED BY SPACE
050500            WS-NAME-SEG-2 DELIMITED BY SPACE
050600            WS-NAME-SEG-3 DELIMITED BY SPACE
050700            INTO WS-NAME-RAW.
050800*---------------------------------------------------------------*
050900 2530-STRIP-COLON-SUFFIX.
051000*---------------------------------------------------------------*
051100     MOVE WS-NAME-RAW TO WS-TRIM-SOURCE.
051200     PERFORM 2260-COMPUTE-TRIM-LEN.
051300     IF WS-TRIM-LEN > 2
051400         IF WS-TRIM-SOURCE (WS-TRIM-LEN - 1:2) = ':1' OR
051500            WS-TRIM-SOURCE (WS-TRIM-LEN - 1:2) = ':2'
051600             MOVE SPACES TO
051700                 WS-NAME-RAW (WS-TRIM-LEN - 1:2)
051800         END-IF
051900     END-IF.
052000*---------------------------------------------------------------*
052100 2600-KEEP-BEST-FOR-MODEL.
052200*---------------------------------------------------------------*
052300     MOVE 'N' TO WS-FOUND-SW.
052400     IF LB-SCORE-TABLE-SIZE > 0
052500         SET LB-IDX TO 1
052600         SEARCH LB-SCORE-ENTRY
052700             WHEN LB-MODEL-NAME (LB-IDX) = WS-NAME-RAW
052800                 MOVE 'Y' TO WS-FOUND-SW
052900         END-SEARCH
053000     END-IF.
053100     IF WS-MODEL-FOUND
053200         IF WS-ROW-SCORE > LB-SCORE (LB-IDX)
053300             PERFORM 2620-REPLACE-MODEL-ENTRY
053400         END-IF
053500     ELSE
053600         IF LB-SCORE-TABLE-SIZE < 200
053700             PERFORM 2610-ADD-NEW-MODEL-ENTRY
053800         END-IF
053900     END-IF.
054000*---------------------------------------------------------------*
054100 2610-ADD-NEW-MODEL-ENTRY.
054200*---------------------------------------------------------------*
054300     ADD 1 TO LB-SCORE-TABLE-SIZE.
054400     SET LB-IDX TO LB-SCORE-TABLE-SIZE.
054500     PERFORM 2620-REPLACE-MODEL-ENTRY.
054600*---------------------------------------------------------------*
054700 2620-REPLACE-MODEL-ENTRY.
054800*---------------------------------------------------------------*
054900     MOVE WS-NAME-RAW    TO LB-MODEL-NAME (LB-IDX).
055000     IF GC-TYPE-PLACEMENT (LK-GAME-INDEX)
055100         SET LB-TYPE-PLACEMENT (LB-IDX) TO TRUE
055200     ELSE
055300         SET LB-TYPE-STANDARD (LB-IDX) TO TRUE
055400     END-IF.
055500     MOVE WS-ROW-GAMES   TO LB-GAMES (LB-IDX).
055600     MOVE WS-ROW-STAT-1  TO LB-STAT-1 (LB-IDX).
055700     MOVE WS-ROW-STAT-2  TO LB-STAT-2 (LB-IDX).
055800     MOVE WS-ROW-STAT-3  TO LB-STAT-3 (LB-IDX).
055900     MOVE WS-ROW-STAT-4  TO LB-STAT-4 (LB-IDX).
056000     MOVE WS-ROW-STAT-5  TO LB-STAT-5 (LB-IDX).
056100     MOVE WS-ROW-STAT-6  TO LB-STAT-6 (LB-IDX).
056200     MOVE WS-ROW-POINTS  TO LB-POINTS (LB-IDX).
056300     MOVE WS-ROW-SCORE   TO LB-SCORE (LB-IDX).
056400*---------------------------------------------------------------*
056500 3000-NORMALIZE-ALL-ENTRIES.
056600*---------------------------------------------------------------*
056700     PERFORM 3100-NORMALIZE-ONE-ENTRY
056800         VARYING LB-IDX FROM 1 BY 1
056900         UNTIL LB-IDX > LB-SCORE-TABLE-SIZE.
057000*---------------------------------------------------------------*
057100 3100-NORMALIZE-ONE-ENTRY.
057200*---------------------------------------------------------------*
057300     IF LB-GAMES (LB-IDX) = 0
057400         MOVE ZERO TO LB-NORMALIZED (LB-IDX)
057500     ELSE
057600         IF LB-TYPE-PLACEMENT (LB-IDX)
057700             COMPUTE WS-MAX-POSSIBLE =
057800                 LB-GAMES (LB-IDX) * 5
057900         ELSE
058000             COMPUTE WS-MAX-POSSIBLE =
058100                 LB-GAMES (LB-IDX) * 3
058200         END-IF
058300         COMPUTE LB-NORMALIZED (LB-IDX) ROUNDED =
058400             (LB-POINTS (LB-IDX) / WS-MAX-POSSIBLE) * 100
058500     END-IF.
058600*---------------------------------------------------------------*
058700 4000-CLOSE-CURRENT-FILE.
058800*---------------------------------------------------------------*
058900     EVALUATE LK-GAME-INDEX
059000         WHEN 1 CLOSE SCORE-FILE-1
059100         WHEN 2 CLOSE SCORE-FILE-2
059200         WHEN 3 CLOSE SCORE-FILE-3
059300         WHEN 4 CLOSE SCORE-FILE-4
059400         WHEN 5 CLOSE SCORE-FILE-5
059500         WHEN 6 CLOSE SCORE-FILE-6
059600         WHEN 7 CLOSE SCORE-FILE-7
059700         WHEN 8 CLOSE SCORE-FILE-8
059800     END-EVALUATE.
059900*---------------------------------------------------------------*
060000 8010-OPEN-CURRENT-FILE.
060100*---------------------------------------------------------------*
060200     EVALUATE LK-GAME-INDEX
060300         WHEN 1 OPEN INPUT SCORE-FILE-1
060400                MOVE SF-STATUS-1 TO WS-CURRENT-FILE-STATUS
060500         WHEN 2 OPEN INPUT SCORE-FILE-2
060600                MOVE SF-STATUS-2 TO WS-CURRENT-FILE-STATUS
060700         WHEN 3 OPEN INPUT SCORE-FILE-3
060800                MOVE SF-STATUS-3 TO WS-CURRENT-FILE-STATUS
060900         WHEN 4 OPEN INPUT SCORE-FILE-4
061000                MOVE SF-STATUS-4 TO WS-CURRENT-FILE-STATUS
061100         WHEN 5 OPEN INPUT SCORE-FILE-5
061200                MOVE SF-STATUS-5 TO WS-CURRENT-FILE-STATUS
061300         WHEN 6 OPEN INPUT SCORE-FILE-6
061400                MOVE SF-STATUS-6 TO WS-CURRENT-FILE-STATUS
061500         WHEN 7 OPEN INPUT SCORE-FILE-7
061600                MOVE SF-STATUS-7 TO WS-CURRENT-FILE-STATUS
061700         WHEN 8 OPEN INPUT SCORE-FILE-8
061800                MOVE SF-STATUS-8 TO WS-CURRENT-FILE-STATUS
061900     END-EVALUATE.
062000     IF WS-CURRENT-FILE-STATUS NOT = '00'
062100         MOVE 'OPEN' TO DL-ERROR-REASON
062200         MOVE WS-CURRENT-FILE-STATUS TO DL-FILE-STATUS
062300         DISPLAY ERROR-DISPLAY-LINE
062400     END-IF.
062500*---------------------------------------------------------------*
062600 8020-READ-CURRENT-FILE.
062700*---------------------------------------------------------------*
062800     EVALUATE LK-GAME-INDEX
062900         WHEN 1 READ SCORE-FILE-1 INTO WS-SCORE-LINE-WORK
063000                    AT END MOVE 'Y' TO WS-EOF-SWITCH
063100                END-READ
063200         WHEN 2 READ SCORE-FILE-2 INTO WS-SCORE-LINE-WORK
063300                    AT END MOVE 'Y' TO WS-EOF-SWITCH
063400                END-READ
063500         WHEN 3 READ SCORE-FILE-3 INTO WS-SCORE-LINE-WORK
063600                    AT END MOVE 'Y' TO WS-EOF-SWITCH
063700                END-READ
063800         WHEN 4 READ SCORE-FILE-4 INTO WS-SCORE-LINE-WORK
063900                    AT END MOVE 'Y' TO WS-EOF-SWITCH
064000                END-READ
064100         WHEN 5 READ SCORE-FILE-5 INTO WS-SCORE-LINE-WORK
064200                    AT END MOVE 'Y' TO WS-EOF-SWITCH
064300                END-READ
064400         WHEN 6 READ SCORE-FILE-6 INTO WS-SCORE-LINE-WORK
064500                    AT END MOVE 'Y' TO WS-EOF-SWITCH
064600                END-READ
064700         WHEN 7 READ SCORE-FILE-7 INTO WS-SCORE-LINE-WORK
064800                    AT END MOVE 'Y' TO WS-EOF-SWITCH
064900                END-READ
065000         WHEN 8 READ SCORE-FILE-8 INTO WS-SCORE-LINE-WORK
065100                    AT END MOVE 'Y' TO WS-EOF-SWITCH
065200                END-READ
065300     END-EVALUATE.
