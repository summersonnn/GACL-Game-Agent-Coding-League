000100*===============================================================*
000200* COPYBOOK:        LBFORM
000300* DESCRIPTION:      EDITED OUTPUT LINE LAYOUTS FOR THE GACL
000400*                   LEADERBOARD BATCH FAMILY -- PER-GAME
000500*                   LEADERBOARD, OVERALL RANKING, RUNS
000600*                   MANIFEST AND RUN-FILE/DATE PAIR RECORDS.
000700*                   ALL FOUR ARE PLAIN LINE SEQUENTIAL TEXT,
000800*                   COLUMNS FIXED AS LAID OUT BELOW.
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/12/24 R NAKASHIMA    CREATED FOR GACL LEADERBOARD PROJECT,
001400*                         REQ GACL-101
001500* 05/30/24 T OYELARAN     ADDED OVERALL RANKING LAYOUT, REQ
001600*                         GACL-118
001700* 07/09/24 T OYELARAN     ADDED RUNS MANIFEST AND RUN-DATES
001800*                         LAYOUTS FOR THE MANIFEST BUILDER AND
001900*                         THE FILENAME DATE EXTRACTOR, REQ
002000*                         GACL-126
002100*===============================================================*
002200 01  LO-DETAIL-LINE.
002300*---------------------------------------------------------------*
002400     05  LO-GAME-ID               PIC X(08).
002500     05  FILLER                   PIC X(02) VALUE SPACE.
002600     05  LO-MODEL-NAME            PIC X(40).
002700     05  FILLER                   PIC X(02) VALUE SPACE.
002800     05  LO-GAMES                 PIC 9(05).
002900     05  FILLER                   PIC X(02) VALUE SPACE.
003000     05  LO-STAT-1                PIC 9(05).
003100     05  FILLER                   PIC X(02) VALUE SPACE.
003200     05  LO-STAT-2                PIC 9(05).
003300     05  FILLER                   PIC X(02) VALUE SPACE.
003400     05  LO-STAT-3                PIC 9(05).
003500     05  FILLER                   PIC X(02) VALUE SPACE.
003600     05  LO-STAT-4                PIC 9(05).
003700     05  FILLER                   PIC X(02) VALUE SPACE.
003800     05  LO-STAT-5                PIC 9(05).
003900     05  FILLER                   PIC X(02) VALUE SPACE.
004000     05  LO-STAT-6                PIC 9(05).
004100     05  FILLER                   PIC X(02) VALUE SPACE.
004200     05  LO-POINTS                PIC -(7)9.99.
004300     05  FILLER                   PIC X(02) VALUE SPACE.
004400     05  LO-SCORE                 PIC -(7)9.9999.
004500     05  FILLER                   PIC X(02) VALUE SPACE.
004600     05  LO-NORMALIZED            PIC ZZ9.9999.
004700     05  FILLER                   PIC X(05) VALUE SPACE.
004800*---------------------------------------------------------------*
004900 01  OO-DETAIL-LINE.
005000*---------------------------------------------------------------*
005100     05  OO-MODEL-NAME            PIC X(40).
005200     05  FILLER                   PIC X(02) VALUE SPACE.
005300     05  OO-OVERALL-SCORE         PIC ZZ9.9999.
005400     05  FILLER                   PIC X(02) VALUE SPACE.
005500     05  OO-GAME-ENTRY OCCURS 8 TIMES.
005600         10  OO-GAME-SCORE        PIC ZZ9.9999.
005700         10  FILLER               PIC X(01) VALUE SPACE.
005800         10  OO-GAME-PRESENT      PIC X(01).
005900             88  OO-GAME-IS-PRESENT        VALUE 'Y'.
006000             88  OO-GAME-IS-ABSENT         VALUE 'N'.
006100         10  FILLER               PIC X(02) VALUE SPACE.
006200     05  FILLER                   PIC X(05) VALUE SPACE.
006300*---------------------------------------------------------------*
006400 01  MO-DETAIL-LINE.
006500*---------------------------------------------------------------*
006600     05  MO-SET-NAME              PIC X(20).
006700     05  FILLER                   PIC X(02) VALUE SPACE.
006800     05  MO-SET-DATE              PIC X(19).
006900     05  FILLER                   PIC X(02) VALUE SPACE.
007000     05  MO-FILE-ENTRY OCCURS 8 TIMES.
007100         10  MO-FILE-NAME         PIC X(30).
007200         10  FILLER               PIC X(02) VALUE SPACE.
007300     05  FILLER                   PIC X(05) VALUE SPACE.
007400*---------------------------------------------------------------*
007500 01  RD-DETAIL-LINE.
007600*---------------------------------------------------------------*
007700     05  RD-FILE-NAME             PIC X(40).
007800     05  FILLER                   PIC X(02) VALUE SPACE.
007900     05  RD-FILE-DATE             PIC X(19).
008000     05  FILLER                   PIC X(05) VALUE SPACE.
