000100*===============================================================*
000200* PROGRAM NAME:    LBOARD
000300* ORIGINAL AUTHOR: R HATHCOCK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/84 R HATHCOCK     ORIGINAL VERSION -- RANKS COUNTY CLAIMS
000900*                         OFFICES BY WEEKLY CLAIMS PROCESSED,
001000*                         WRITES SORTED OFFICE-RANK REPORT.
001100* 02/06/89 R HATHCOCK     ADDED TIE-BREAK ON PRIOR WEEK RANK WHEN
001200*                         CLAIMS COUNTS MATCH.
001300* 07/22/93 M PELLETIER    CONVERTED FROM CARD-IMAGE CONFIG TO
001400*                         SEQUENTIAL CONFIG FILE, DROPPED THE
001500*                         OLD 80-COL PUNCH READER STEP.
001600* 09/29/98 D QUINTERO     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
001700*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
001800* 04/03/01 D QUINTERO     OFFICE-RANK REPORT RETIRED WITH THE
001900*                         CLAIMS-OFFICE CONSOLIDATION; PROGRAM
002000*                         LEFT IN PRODUCTION LIBRARY UNUSED.
002100* 03/11/24 R NAKASHIMA    REWRITTEN FOR GACL LEADERBOARD PROJECT,
002200*                         REQ GACL-101. PROGRAM SHELL REUSED FROM
002300*                         THE OLD OFFICE-RANK JOB -- READS
002400*                         CONFIG.DAT, CALLS LBREAD ONCE PER GAME,
002500*                         WRITES PER-GAME AND OVERALL
002600*                         LEADERBOARDS.
002700* 05/02/24 T OYELARAN     ADDED WEIGHTED OVERALL SCORE AND
002800*                         SECOND SORT, REQ GACL-115.
002900* 06/18/24 T OYELARAN     NORMALIZATION MOVED INTO LBREAD SO THE
003000*                         SCORE TABLE COMES BACK ALREADY SCORED,
003100*                         REQ GACL-119.
003200* 08/02/24 R NAKASHIMA    WEIGHT DEFAULTS TO 1 WHEN THE CONFIG
003300*                         COLUMN IS BLANK, REQ GACL-130.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  LBOARD.
003700 AUTHOR. R HATHCOCK.
003800 INSTALLATION. GACL BATCH DEVELOPMENT.
003900 DATE-WRITTEN. 11/14/1984.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT GAME-CONFIG-FILE ASSIGN TO CONFDD
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS GC-FILE-STATUS.
005800*
005900     SELECT LEADERBOARD-OUT-FILE ASSIGN TO LBRDDD
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS LO-FILE-STATUS.
006200*
006300     SELECT OVERALL-OUT-FILE ASSIGN TO OVRLDD
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS OO-FILE-STATUS.
006600*
006700     SELECT LB-SORT-FILE
006800         ASSIGN TO LBSORT.
006900*
007000     SELECT OA-SORT-FILE
007100         ASSIGN TO OASORT.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  GAME-CONFIG-FILE RECORDING MODE F.
007800 01  GAME-CONFIG-RECORD-IN          PIC X(80).
007900 01  GAME-CONFIG-COLUMNS-IN REDEFINES GAME-CONFIG-RECORD-IN.
008000     05  GC-IN-CODE                 PIC X(02).
008100     05  GC-IN-ID                   PIC X(08).
008200     05  GC-IN-WEIGHT               PIC X(02).
008300     05  FILLER                     PIC X(68).
008400*---------------------------------------------------------------*
008500 FD  LEADERBOARD-OUT-FILE RECORDING MODE F.
008600 01  LEADERBOARD-RECORD-OUT         PIC X(142).
008700*---------------------------------------------------------------*
008800 FD  OVERALL-OUT-FILE RECORDING MODE F.
008900 01  OVERALL-RECORD-OUT             PIC X(153).
009000*---------------------------------------------------------------*
009100 SD  LB-SORT-FILE.
009200 01  LB-SORT-RECORD.
009300     05  SR-GAME-ID                 PIC X(08).
009400     05  SR-MODEL-NAME              PIC X(40).
009500     05  SR-GAMES                   PIC 9(05).
009600     05  SR-STAT-1                  PIC 9(05).
009700     05  SR-STAT-2                  PIC 9(05).
009800     05  SR-STAT-3                  PIC 9(05).
009900     05  SR-STAT-4                  PIC 9(05).
010000     05  SR-STAT-5                  PIC 9(05).
010100     05  SR-STAT-6                  PIC 9(05).
010200     05  SR-POINTS                  PIC S9(07)V9(04).
010300     05  SR-SCORE                   PIC S9(07)V9(04).
010400     05  SR-NORMALIZED              PIC 9(03)V9(04).
010500 01  LB-SORT-RECORD-ALT REDEFINES LB-SORT-RECORD
010600                                   PIC X(112).
010700*---------------------------------------------------------------*
010800 SD  OA-SORT-FILE.
010900 01  OA-SORT-RECORD.
011000     05  OR-MODEL-NAME              PIC X(40).
011100     05  OR-OVERALL-SCORE           PIC S9(05)V9(04).
011200     05  OR-GAME-SCORE OCCURS 8 TIMES.
011300         10  OR-GAME-NORM           PIC 9(03)V9(04).
011400         10  OR-GAME-PRESENT        PIC X(01).
011500 01  OA-SORT-RECORD-ALT REDEFINES OA-SORT-RECORD
011600                                   PIC X(113).
011700*---------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900*---------------------------------------------------------------*
012000 01  WS-FILE-STATUSES.
012100     05  GC-FILE-STATUS             PIC X(02).
012200         88  GC-FILE-OK                     VALUE '00'.
012300         88  GC-FILE-EOF                    VALUE '10'.
012400     05  LO-FILE-STATUS             PIC X(02).
012500     05  OO-FILE-STATUS             PIC X(02).
012600*---------------------------------------------------------------*
012700 01  WS-SWITCHES.
012800     05  WS-CONFIG-EOF-SW           PIC X(01) VALUE 'N'.
012900         88  WS-CONFIG-FILE-EOF             VALUE 'Y'.
013000     05  LB-SORT-EOF-SW             PIC X(01) VALUE 'N'.
013100         88  LB-SORT-END-OF-FILE            VALUE 'Y'.
013200     05  OA-SORT-EOF-SW             PIC X(01) VALUE 'N'.
013300         88  OA-SORT-END-OF-FILE            VALUE 'Y'.
013400*---------------------------------------------------------------*
013500*---------------------------------------------------------------*
013600     COPY GAMECFG.
013700     COPY SCOREROW.
013800     COPY LBFORM.
013900*---------------------------------------------------------------*
014000 01  WS-CALL-FIELDS.
014100     05  WS-READ-COUNT              PIC S9(05) USAGE COMP.
014200     05  WS-SKIP-COUNT              PIC S9(05) USAGE COMP.
014300     05  WS-FILE-FOUND-SW           PIC X(01).
014400         88  WS-FILE-WAS-FOUND              VALUE 'Y'.
014500         88  WS-FILE-WAS-NOT-FOUND          VALUE 'N'.
014600*---------------------------------------------------------------*
014700 01  WS-GAME-TOTALS-TABLE.
014800     05  WS-GAME-TOTAL OCCURS 8 TIMES INDEXED BY WS-GT-IDX.
014900         10  WS-GT-READ             PIC S9(05) USAGE COMP.
015000         10  WS-GT-SKIP             PIC S9(05) USAGE COMP.
015100         10  WS-GT-KEPT             PIC S9(05) USAGE COMP.
015200*---------------------------------------------------------------*
015300 01  WS-GRAND-TOTALS.
015400     05  WS-GRAND-READ              PIC S9(07) USAGE COMP.
015500     05  WS-GRAND-SKIP              PIC S9(07) USAGE COMP.
015600     05  WS-GRAND-KEPT              PIC S9(07) USAGE COMP.
015700*---------------------------------------------------------------*
015800 01  WS-OVERALL-TABLE.
015900     05  WS-OVERALL-TABLE-SIZE      PIC S9(03) USAGE COMP
016000                                    VALUE ZERO.
016100     05  WS-OVERALL-ENTRY OCCURS 1 TO 200 TIMES
016200             DEPENDING ON WS-OVERALL-TABLE-SIZE
016300             INDEXED BY WS-OV-IDX.
016400         10  WS-OV-MODEL-NAME       PIC X(40).
016500         10  WS-OV-WEIGHTED-SUM     PIC S9(05)V9(04)
016600                                    USAGE COMP.
016700         10  WS-OV-WEIGHT-TOTAL     PIC 9(03) USAGE COMP.
016800         10  WS-OV-GAME-SCORE OCCURS 8 TIMES.
016900             15  WS-OV-GAME-NORM    PIC 9(03)V9(04).
017000             15  WS-OV-GAME-PRES    PIC X(01).
017100                 88  WS-OV-GAME-IS-IN        VALUE 'Y'.
017200                 88  WS-OV-GAME-NOT-IN       VALUE 'N'.
017300*---------------------------------------------------------------*
017400 01  WS-MISC-WORK.
017500     05  WS-FOUND-SW                PIC X(01).
017600         88  WS-MODEL-FOUND                 VALUE 'Y'.
017700*---------------------------------------------------------------*
017800 77  WS-GAME-SLOT                   PIC S9(03) USAGE COMP.
017900 77  WS-GAME-NUM                    PIC S9(03) USAGE COMP.
018000*---------------------------------------------------------------*
018100 01  CONTROL-TOTAL-HEADING-1.
018200     05  FILLER PIC X(40) VALUE
018300         '*** GACL LEADERBOARD CONTROL TOTALS ***'.
018400*---------------------------------------------------------------*
018500 01  CONTROL-TOTAL-DETAIL.
018600     05  FILLER           PIC X(10) VALUE 'GAME  '.
018700     05  CT-GAME-ID       PIC X(08).
018800     05  FILLER           PIC X(03) VALUE SPACE.
018900     05  FILLER           PIC X(06) VALUE 'READ: '.
019000     05  CT-READ          PIC ZZZZ9.
019100     05  FILLER           PIC X(03) VALUE SPACE.
019200     05  FILLER           PIC X(06) VALUE 'SKIP: '.
019300     05  CT-SKIP          PIC ZZZZ9.
019400     05  FILLER           PIC X(03) VALUE SPACE.
019500     05  FILLER           PIC X(06) VALUE 'KEPT: '.
019600     05  CT-KEPT          PIC ZZZZ9.
019700*---------------------------------------------------------------*
019800 01  CONTROL-TOTAL-GRAND.
019900     05  FILLER           PIC X(14) VALUE 'GRAND TOTALS  '.
020000     05  FILLER           PIC X(06) VALUE 'READ: '.
020100     05  CTG-READ         PIC ZZZZZZ9.
020200     05  FILLER           PIC X(03) VALUE SPACE.
020300     05  FILLER           PIC X(06) VALUE 'SKIP: '.
020400     05  CTG-SKIP         PIC ZZZZZZ9.
020500     05  FILLER           PIC X(03) VALUE SPACE.
020600     05  FILLER           PIC X(06) VALUE 'KEPT: '.
020700     05  CTG-KEPT         PIC ZZZZZZ9.
020800*---------------------------------------------------------------*
020900 LINKAGE SECTION.
021000*---------------------------------------------------------------*
021100*    NONE -- LBOARD IS THE RUN UNIT FOR THIS JOB STEP.
021200*===============================================================*
021300 PROCEDURE DIVISION.
021400*---------------------------------------------------------------*
021500 0000-MAIN-ROUTINE.
021600*---------------------------------------------------------------*
021700     PERFORM 1000-LOAD-GAME-CONFIG.
021800     PERFORM 2000-PROCESS-ALL-GAMES
021900         VARYING WS-GAME-NUM FROM 1 BY 1
022000         UNTIL WS-GAME-NUM > GAME-CONFIG-TABLE-SIZE.
022100     PERFORM 9000-PRINT-CONTROL-TOTALS.
022200     STOP RUN.
022300*---------------------------------------------------------------*
022400 1000-LOAD-GAME-CONFIG.
022500*---------------------------------------------------------------*
022600     MOVE ZERO TO GAME-CONFIG-TABLE-SIZE.
022700     OPEN INPUT GAME-CONFIG-FILE.
022800     IF GC-FILE-OK
022900         PERFORM 1050-READ-CONFIG-RECORD
023000         PERFORM 1100-PROCESS-CONFIG-RECORD
023100             UNTIL WS-CONFIG-FILE-EOF
023200         CLOSE GAME-CONFIG-FILE
023300     END-IF.
023400*---------------------------------------------------------------*
023500 1050-READ-CONFIG-RECORD.
023600*---------------------------------------------------------------*
023700     READ GAME-CONFIG-FILE
023800         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW
023900     END-READ.
024000*---------------------------------------------------------------*
024100 1100-PROCESS-CONFIG-RECORD.
024200*---------------------------------------------------------------*
024300     IF GAME-CONFIG-RECORD-IN NOT = SPACES AND
024400        GAME-CONFIG-TABLE-SIZE < 8
024500         ADD 1 TO GAME-CONFIG-TABLE-SIZE
024600         SET GC-IDX TO GAME-CONFIG-TABLE-SIZE
024700         MOVE GC-IN-CODE TO GC-GAME-CODE (GC-IDX)
024800         MOVE GC-IN-ID   TO GC-GAME-ID   (GC-IDX)
024900         IF GC-IN-CODE = 'A3'
025000             SET GC-TYPE-PLACEMENT (GC-IDX) TO TRUE
025100         ELSE
025200             SET GC-TYPE-STANDARD (GC-IDX) TO TRUE
025300         END-IF
025400         IF GC-IN-WEIGHT = SPACES
025500             MOVE 1 TO GC-GAME-WEIGHT (GC-IDX)
025600         ELSE
025700             MOVE GC-IN-WEIGHT TO GC-GAME-WEIGHT (GC-IDX)
025800         END-IF
025900     END-IF.
026000     PERFORM 1050-READ-CONFIG-RECORD.
026100*---------------------------------------------------------------*
026200 2000-PROCESS-ALL-GAMES.
026300*---------------------------------------------------------------*
026400     SET GC-IDX TO WS-GAME-NUM.
026500     CALL 'LBREAD' USING WS-GAME-NUM,
026600         GAME-CONFIG-TABLE-SIZE, GAME-CONFIG-TABLE,
026700         LB-SCORE-TABLE-SIZE, LB-SCORE-TABLE,
026800         WS-READ-COUNT, WS-SKIP-COUNT, WS-FILE-FOUND-SW
026900     END-CALL.
027000     SET WS-GT-IDX TO GC-IDX.
027100     MOVE WS-READ-COUNT TO WS-GT-READ (WS-GT-IDX).
027200     MOVE WS-SKIP-COUNT TO WS-GT-SKIP (WS-GT-IDX).
027300     MOVE LB-SCORE-TABLE-SIZE TO WS-GT-KEPT (WS-GT-IDX).
027400     PERFORM 3000-SORT-GAME-LEADERBOARD.
027500     PERFORM 4000-ADD-GAME-TO-OVERALL-TABLE
027600         VARYING LB-IDX FROM 1 BY 1
027700         UNTIL LB-IDX > LB-SCORE-TABLE-SIZE.
027800*---------------------------------------------------------------*
027900 3000-SORT-GAME-LEADERBOARD SECTION.
028000*---------------------------------------------------------------*
028100     SORT LB-SORT-FILE
028200         ON DESCENDING KEY SR-NORMALIZED
028300         INPUT PROCEDURE IS 3100-LOAD-SORT-FILE
028400         OUTPUT PROCEDURE IS 3200-WRITE-LEADERBOARD-FILE.
028500 3000-DUMMY     SECTION.
028600*---------------------------------------------------------------*
028700 3100-LOAD-SORT-FILE.
028800*---------------------------------------------------------------*
028900     PERFORM 3110-RELEASE-ONE-ENTRY
029000         VARYING LB-IDX FROM 1 BY 1
029100         UNTIL LB-IDX > LB-SCORE-TABLE-SIZE.
029200*---------------------------------------------------------------*
029300 3110-RELEASE-ONE-ENTRY.
029400*---------------------------------------------------------------*
029500     MOVE SPACES             TO LB-SORT-RECORD.
029600     MOVE GC-GAME-ID (GC-IDX) TO SR-GAME-ID.
029700     MOVE LB-MODEL-NAME (LB-IDX)  TO SR-MODEL-NAME.
029800     MOVE LB-GAMES (LB-IDX)       TO SR-GAMES.
029900     MOVE LB-STAT-1 (LB-IDX)      TO SR-STAT-1.
030000     MOVE LB-STAT-2 (LB-IDX)      TO SR-STAT-2.
030100     MOVE LB-STAT-3 (LB-IDX)      TO SR-STAT-3.
030200     MOVE LB-STAT-4 (LB-IDX)      TO SR-STAT-4.
030300     MOVE LB-STAT-5 (LB-IDX)      TO SR-STAT-5.
030400     MOVE LB-STAT-6 (LB-IDX)      TO SR-STAT-6.
030500     MOVE LB-POINTS (LB-IDX)      TO SR-POINTS.
030600     MOVE LB-SCORE (LB-IDX)       TO SR-SCORE.
030700     MOVE LB-NORMALIZED (LB-IDX)  TO SR-NORMALIZED.
030800     RELEASE LB-SORT-RECORD.
030900*---------------------------------------------------------------*
031000 3200-WRITE-LEADERBOARD-FILE.
031100*---------------------------------------------------------------*
031200     MOVE 'N' TO LB-SORT-EOF-SW.
031300     PERFORM 3210-RETURN-SORT-RECORD.
031400     PERFORM 3300-WRITE-LEADERBOARD-LINE
031500         UNTIL LB-SORT-END-OF-FILE.
031600*---------------------------------------------------------------*
031700 3210-RETURN-SORT-RECORD.
031800*---------------------------------------------------------------*
031900     RETURN LB-SORT-FILE
032000         AT END MOVE 'Y' TO LB-SORT-EOF-SW
032100     END-RETURN.
032200*---------------------------------------------------------------*
032300 3300-WRITE-LEADERBOARD-LINE.
032400*---------------------------------------------------------------*
032500     MOVE SPACES            TO LO-DETAIL-LINE.
032600     MOVE SR-GAME-ID         TO LO-GAME-ID.
032700     MOVE SR-MODEL-NAME      TO LO-MODEL-NAME.
032800     MOVE SR-GAMES           TO LO-GAMES.
032900     MOVE SR-STAT-1          TO LO-STAT-1.
033000     MOVE SR-STAT-2          TO LO-STAT-2.
033100     MOVE SR-STAT-3          TO LO-STAT-3.
033200     MOVE SR-STAT-4          TO LO-STAT-4.
033300     MOVE SR-STAT-5          TO LO-STAT-5.
033400     MOVE SR-STAT-6          TO LO-STAT-6.
033500     MOVE SR-POINTS          TO LO-POINTS.
033600     MOVE SR-SCORE           TO LO-SCORE.
033700     MOVE SR-NORMALIZED      TO LO-NORMALIZED.
033800     WRITE LEADERBOARD-RECORD-OUT FROM LO-DETAIL-LINE.
033900     PERFORM 3210-RETURN-SORT-RECORD.
034000*---------------------------------------------------------------*
034100 4000-ADD-GAME-TO-OVERALL-TABLE.
034200*---------------------------------------------------------------*
034300     MOVE 'N' TO WS-FOUND-SW.
034400     IF WS-OVERALL-TABLE-SIZE > 0
034500         SET WS-OV-IDX TO 1
034600         SEARCH WS-OVERALL-ENTRY
034700             WHEN WS-OV-MODEL-NAME (WS-OV-IDX) =
034800                  LB-MODEL-NAME (LB-IDX)
034900                 MOVE 'Y' TO WS-FOUND-SW
035000         END-SEARCH
035100     END-IF.
035200     IF NOT WS-MODEL-FOUND
035300         IF WS-OVERALL-TABLE-SIZE < 200
035400             ADD 1 TO WS-OVERALL-TABLE-SIZE
035500             SET WS-OV-IDX TO WS-OVERALL-TABLE-SIZE
035600             MOVE LB-MODEL-NAME (LB-IDX)
035700                 TO WS-OV-MODEL-NAME (WS-OV-IDX)
035800             MOVE ZERO TO WS-OV-WEIGHTED-SUM (WS-OV-IDX)
035900             MOVE ZERO TO WS-OV-WEIGHT-TOTAL (WS-OV-IDX)
036000             PERFORM 4100-CLEAR-GAME-SLOTS
036100         END-IF
036200     END-IF.
036300     PERFORM 4200-ADD-MODEL-GAME-SCORE.
036400*---------------------------------------------------------------*
036500 4100-CLEAR-GAME-SLOTS.
036600*---------------------------------------------------------------*
036700     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 1)
036800     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 2)
036900     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 3)
037000     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 4)
037100     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 5)
037200     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 6)
037300     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 7)
037400     MOVE ZERO TO WS-OV-GAME-NORM (WS-OV-IDX, 8).
037500     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 1) TO TRUE
037600     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 2) TO TRUE
037700     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 3) TO TRUE
037800     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 4) TO TRUE
037900     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 5) TO TRUE
038000     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 6) TO TRUE
038100     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 7) TO TRUE
038200     SET WS-OV-GAME-NOT-IN (WS-OV-IDX, 8) TO TRUE.
038300*---------------------------------------------------------------*
038400 4200-ADD-MODEL-GAME-SCORE.
038500*---------------------------------------------------------------*
038600     SET WS-GAME-SLOT TO GC-IDX.
038700     MOVE LB-NORMALIZED (LB-IDX)
038800         TO WS-OV-GAME-NORM (WS-OV-IDX, WS-GAME-SLOT).
038900     SET WS-OV-GAME-IS-IN (WS-OV-IDX, WS-GAME-SLOT) TO TRUE.
039000     COMPUTE WS-OV-WEIGHTED-SUM (WS-OV-IDX) =
039100         WS-OV-WEIGHTED-SUM (WS-OV-IDX) +
039200         (LB-NORMALIZED (LB-IDX) * GC-GAME-WEIGHT (GC-IDX)).
039300     COMPUTE WS-OV-WEIGHT-TOTAL (WS-OV-IDX) =
039400         WS-OV-WEIGHT-TOTAL (WS-OV-IDX) +
039500         GC-GAME-WEIGHT (GC-IDX).
039600*---------------------------------------------------------------*
039700 5000-SORT-OVERALL-RANKING SECTION.
039800*---------------------------------------------------------------*
039900     SORT OA-SORT-FILE
040000         ON DESCENDING KEY OR-OVERALL-SCORE
040100         INPUT PROCEDURE IS 5100-LOAD-OVERALL-SORT-FILE
040200         OUTPUT PROCEDURE IS 5200-WRITE-OVERALL-FILE.
040300 5000-DUMMY     SECTION.
040400*---------------------------------------------------------------*
040500 5100-LOAD-OVERALL-SORT-FILE.
040600*---------------------------------------------------------------*
040700     PERFORM 5110-RELEASE-ONE-MODEL
040800         VARYING WS-OV-IDX FROM 1 BY 1
040900         UNTIL WS-OV-IDX > WS-OVERALL-TABLE-SIZE.
041000*---------------------------------------------------------------*
041100 5110-RELEASE-ONE-MODEL.
041200*---------------------------------------------------------------*
041300     MOVE SPACES TO OA-SORT-RECORD.
041400     MOVE WS-OV-MODEL-NAME (WS-OV-IDX) TO OR-MODEL-NAME.
041500     IF WS-OV-WEIGHT-TOTAL (WS-OV-IDX) = 0
041600         MOVE ZERO TO OR-OVERALL-SCORE
041700     ELSE
041800         COMPUTE OR-OVERALL-SCORE ROUNDED =
041900             WS-OV-WEIGHTED-SUM (WS-OV-IDX) /
042000             WS-OV-WEIGHT-TOTAL (WS-OV-IDX)
042100     END-IF.
042200     PERFORM 5120-COPY-GAME-SLOTS.
042300     RELEASE OA-SORT-RECORD.
042400*---------------------------------------------------------------*
042500 5120-COPY-GAME-SLOTS.
042600*---------------------------------------------------------------*
042700     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 1) TO OR-GAME-NORM (1).
042800     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 1) TO OR-GAME-PRESENT (1).
042900     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 2) TO OR-GAME-NORM (2).
043000     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 2) TO OR-GAME-PRESENT (2).
043100     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 3) TO OR-GAME-NORM (3).
043200     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 3) TO OR-GAME-PRESENT (3).
043300     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 4) TO OR-GAME-NORM (4).
043400     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 4) TO OR-GAME-PRESENT (4).
043500     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 5) TO OR-GAME-NORM (5).
043600     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 5) TO OR-GAME-PRESENT (5).
043700     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 6) TO OR-GAME-NORM (6).
043800     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 6) TO OR-GAME-PRESENT (6).
043900     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 7) TO OR-GAME-NORM (7).
044000     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 7) TO OR-GAME-PRESENT (7).
044100     MOVE WS-OV-GAME-NORM (WS-OV-IDX, 8) TO OR-GAME-NORM (8).
044200     MOVE WS-OV-GAME-PRES (WS-OV-IDX, 8) TO OR-GAME-PRESENT (8).
044300*---------------------------------------------------------------*
044400 5200-WRITE-OVERALL-FILE.
044500*---------------------------------------------------------------*
044600     MOVE 'N' TO OA-SORT-EOF-SW.
044700     PERFORM 5210-RETURN-SORT-RECORD.
044800     PERFORM 5300-WRITE-OVERALL-LINE
044900         UNTIL OA-SORT-END-OF-FILE.
045000*---------------------------------------------------------------*
045100 5210-RETURN-SORT-RECORD.
045200*---------------------------------------------------------------*
045300     RETURN OA-SORT-FILE
045400         AT END MOVE 'Y' TO OA-SORT-EOF-SW
045500     END-RETURN.
045600*---------------------------------------------------------------*
045700 5300-WRITE-OVERALL-LINE.
045800*---------------------------------------------------------------*
045900     MOVE SPACES           TO OO-DETAIL-LINE.
046000     MOVE OR-MODEL-NAME     TO OO-MODEL-NAME.
046100     MOVE OR-OVERALL-SCORE  TO OO-OVERALL-SCORE.
046200     MOVE OR-GAME-NORM (1)    TO OO-GAME-SCORE (1).
046300     MOVE OR-GAME-PRESENT (1) TO OO-GAME-PRESENT (1).
046400     MOVE OR-GAME-NORM (2)    TO OO-GAME-SCORE (2).
046500     MOVE OR-GAME-PRESENT (2) TO OO-GAME-PRESENT (2).
046600     MOVE OR-GAME-NORM (3)    TO OO-GAME-SCORE (3).
046700     MOVE OR-GAME-PRESENT (3) TO OO-GAME-PRESENT (3).
046800     MOVE OR-GAME-NORM (4)    TO OO-GAME-SCORE (4).
046900     MOVE OR-GAME-PRESENT (4) TO OO-GAME-PRESENT (4).
047000     MOVE OR-GAME-NORM (5)    TO OO-GAME-SCORE (5).
047100     MOVE OR-GAME-PRESENT (5) TO OO-GAME-PRESENT (5).
047200     MOVE OR-GAME-NORM (6)    TO OO-GAME-SCORE (6).
047300     MOVE OR-GAME-PRESENT (6) TO OO-GAME-PRESENT (6).
047400     MOVE OR-GAME-NORM (7)    TO OO-GAME-SCORE (7).
047500     MOVE OR-GAME-PRESENT (7) TO OO-GAME-PRESENT (7).
047600     MOVE OR-GAME-NORM (8)    TO OO-GAME-SCORE (8).
047700     MOVE OR-GAME-PRESENT (8) TO OO-GAME-PRESENT (8).
047800     WRITE OVERALL-RECORD-OUT FROM OO-DETAIL-LINE.
047900     PERFORM 5210-RETURN-SORT-RECORD.
048000*---------------------------------------------------------------*
048100 9000-PRINT-CONTROL-TOTALS SECTION.
048200*---------------------------------------------------------------*
048300     DISPLAY CONTROL-TOTAL-HEADING-1.
048400     MOVE ZERO TO WS-GRAND-READ, WS-GRAND-SKIP, WS-GRAND-KEPT.
048500     PERFORM 9100-PRINT-GAME-TOTALS
048600         VARYING WS-GT-IDX FROM 1 BY 1
048700         UNTIL WS-GT-IDX > GAME-CONFIG-TABLE-SIZE.
048800     PERFORM 9200-PRINT-GRAND-TOTALS.
048900 9000-DUMMY     SECTION.
049000*---------------------------------------------------------------*
049100 9100-PRINT-GAME-TOTALS.
049200*---------------------------------------------------------------*
049300     SET GC-IDX TO WS-GT-IDX.
049400     MOVE SPACES          TO CONTROL-TOTAL-DETAIL.
049500     MOVE GC-GAME-ID (GC-IDX) TO CT-GAME-ID.
049600     MOVE WS-GT-READ (WS-GT-IDX) TO CT-READ.
049700     MOVE WS-GT-SKIP (WS-GT-IDX) TO CT-SKIP.
049800     MOVE WS-GT-KEPT (WS-GT-IDX) TO CT-KEPT.
049900     DISPLAY CONTROL-TOTAL-DETAIL.
050000     ADD WS-GT-READ (WS-GT-IDX) TO WS-GRAND-READ.
050100     ADD WS-GT-SKIP (WS-GT-IDX) TO WS-GRAND-SKIP.
050200     ADD WS-GT-KEPT (WS-GT-IDX) TO WS-GRAND-KEPT.
050300*---------------------------------------------------------------*
050400 9200-PRINT-GRAND-TOTALS.
050500*---------------------------------------------------------------*
050600     MOVE SPACES        TO CONTROL-TOTAL-GRAND.
050700     MOVE WS-GRAND-READ  TO CTG-READ.
050800     MOVE WS-GRAND-SKIP  TO CTG-SKIP.
050900     MOVE WS-GRAND-KEPT  TO CTG-KEPT.
051000     DISPLAY CONTROL-TOTAL-GRAND.
